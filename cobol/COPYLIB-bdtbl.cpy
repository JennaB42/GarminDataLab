000100*---------------------------------------------------------------*
000200* COPYLIB-BDTBL                                                 *
000300* IN-MEMORY BODY-DATA TABLE, PASSED BY LINKAGE BETWEEN BDSCAN,  *
000400* BDCALC, BDRPT AND THE BDLAB DRIVER.  TABLE IS LOADED BY BDSCAN*
000500* NEWEST-FIRST (DESCENDING BY BD-DATE) -- EVERY PARAGRAPH THAT  *
000600* WALKS OR SEARCHES THE TABLE DEPENDS ON THAT ORDER.            *
000700*---------------------------------------------------------------*
000800* 2020-07-06 EAA  0741  FIRST CUT, SCALE-EXPORT PROJECT.        *
000900* 2020-08-14 EAA  0762  ADDED MUSCLE-MASS FIELDS.               *
001000* 2020-09-30 EAA  0778  ADDED BD-AVG-TABLE -- ROLLING AVERAGE   *
001100*                       OUTPUT IS THE SAME SHAPE AS THE INPUT   *
001200*                       TABLE BUT MUST TRAVEL SEPARATELY SO THE *
001300*                       DRIVER CAN STILL SEE THE RAW TABLE.     *
001400* 2021-02-02 RDQ  0809  RAISED TABLE CEILING TO 400 -- A FULL   *
001500*                       YEAR PLUS SLACK FOR DOUBLE WEIGH-INS.   *
001600*---------------------------------------------------------------*
001700 01  BD-TABLE-CONTROL.
001800     05  BD-TABLE-SIZE               PIC S9(03) USAGE COMP.
001900     05  BD-TABLE-INDEX              PIC S9(03) USAGE COMP.
002000     05  FILLER                      PIC X(02).
002100*---------------------------------------------------------------*
002200 01  BD-TABLE.
002300     05  BD-TABLE-ENTRY OCCURS 1 TO 400 TIMES                     RDQ-0809
002400             DEPENDING ON BD-TABLE-SIZE
002500             INDEXED BY BD-TABLE-IDX.
002600         10  BD-DATE                 PIC 9(08).
002700         10  BD-DATE-YMD REDEFINES BD-DATE.
002800             15  BD-DATE-YEAR        PIC 9(04).
002900             15  BD-DATE-MONTH       PIC 9(02).
003000             15  BD-DATE-DAY         PIC 9(02).
003100         10  BD-WEIGHT               PIC S9(03)V9(02).
003200         10  BD-BODYFAT              PIC S9(02)V9(01).
003300         10  BD-BODYFAT-PRESENT      PIC X(01).
003400         10  BD-MUSCLE               PIC S9(03)V9(02).
003500         10  BD-MUSCLE-PRESENT       PIC X(01).
003600         10  FILLER                  PIC X(07).
003700*---------------------------------------------------------------*
003800 01  BD-AVG-TABLE-CONTROL.
003900     05  BD-AVG-TABLE-SIZE           PIC S9(03) USAGE COMP.
004000     05  FILLER                      PIC X(02).
004100*---------------------------------------------------------------*
004200 01  BD-AVG-TABLE.
004300     05  BD-AVG-TABLE-ENTRY OCCURS 1 TO 400 TIMES                 RDQ-0809
004400             DEPENDING ON BD-AVG-TABLE-SIZE
004500             INDEXED BY BD-AVG-TABLE-IDX.
004600         10  BD-AVG-DATE             PIC 9(08).
004700         10  BD-AVG-WEIGHT-VAL       PIC S9(03)V9(02).
004800         10  BD-AVG-BODYFAT-VAL      PIC S9(02)V9(01).
004900         10  BD-AVG-BODYFAT-PRESENT  PIC X(01).
005000         10  BD-AVG-MUSCLE-VAL       PIC S9(03)V9(02).
005100         10  BD-AVG-MUSCLE-PRESENT   PIC X(01).
005200         10  FILLER                  PIC X(07).
