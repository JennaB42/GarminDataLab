000100*===============================================================*
000200* PROGRAM NAME:    BDDATE
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/17/86 ED ACKERMAN     CREATED -- WEEKLY WEIGH-IN CARD DATE
000900*                          STAMP PARSER FOR THE PERSONAL HEALTH
001000*                          METRICS BATCH.
001100* 06/02/91 ED ACKERMAN     ADDED THE FMT ACTION SO THE MONTHLY
001200*                          SUMMARY PRINT COULD REUSE THIS SAME
001300*                          ROUTINE INSTEAD OF ROLLING ITS OWN
001400*                          DATE EDIT.
001500* 11/29/98 R QUINTERO      Y2K: BD-DATE-VALUE WAS ALREADY FOUR
001600*                          DIGIT YEAR -- CONFIRMED NO CHANGE
001700*                          NEEDED, LOGGED FOR THE AUDIT FILE.
001800* 07/06/20 ED ACKERMAN     SCALE-EXPORT PROJECT -- REWORKED AS A
001900*                          SHARED SUBROUTINE OFF BDSCAN SO THE
002000*                          QUOTED-DATE PARSE AND THE PRINT-LINE
002100*                          DATE FORMAT STAY IN ONE PLACE.
002200* 08/14/20 ED ACKERMAN     CASE-FOLD THE MONTH ABBREVIATION --
002300*                          EXPORT FILE FROM THE NEW APP CAME IN
002400*                          LOWER CASE ON ONE CUSTOMER'S PHONE.
002500* 09/03/20 R QUINTERO      BAD-ABBREVIATION NOW ABENDS INSTEAD OF
002600*                          DEFAULTING TO JANUARY -- SILENTLY
002700*                          MISDATING A WEIGH-IN IS WORSE THAN A
002800*                          STOPPED JOB.
002850* 02/18/21 R QUINTERO      RDQ-0836 -- SET WS-MONTH-IDX TO 1 AHEAD
002860*                          OF THE SEARCH IN 1200-LOOKUP-MONTH.
002870*                          INDEX WAS NEVER INITIALIZED -- CAME UP
002880*                          CLEAN IN TESTING BUT IS UNDEFINED BY
002890*                          THE STANDARD.  EVERY OTHER SEARCH IN
002895*                          THE SHOP SETS THE INDEX FIRST.
002910* 03/04/21 RDQ  0843       THE 09/03/20 ABEND PROMISE ABOVE WAS
002920*                          NEVER WIRED TO BDSCAN -- A BAD MONTH
002930*                          JUST SET BD-DATE-VALID-SW TO 'N', SAME
002940*                          AS AN ORDINARY NON-DATE LINE, SO THE
002950*                          CALLER HAD NO WAY TO TELL THE TWO APART.
002960*                          BD-DATE-VALID-SW NOW GOES TO 'F' SO
002970*                          BDSCAN CAN ABEND ON IT.
002980*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    BDDATE.
003200 AUTHOR.        ED ACKERMAN.
003300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN.  03/17/86.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004500*---------------------------------------------------------------*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*---------------------------------------------------------------*
004900 01  WS-SWITCHES-MISC.
005000     05  WS-MONTH-FOUND-SW           PIC X(01) VALUE 'N'.
005100         88  WS-MONTH-FOUND                    VALUE 'Y'.
005200     05  FILLER                      PIC X(01).
005300*---------------------------------------------------------------*
005400*    QUOTED-LINE SPLIT FIELDS (PARSE ACTION)                    *
005500*---------------------------------------------------------------*
005600 01  WS-QUOTE-SPLIT.
005700     05  WS-BEFORE-QUOTE             PIC X(32).
005800     05  WS-QUOTED-BODY              PIC X(32).
005900     05  WS-AFTER-QUOTE              PIC X(32).
006000     05  FILLER                      PIC X(01).
006100*---------------------------------------------------------------*
006200 01  WS-BODY-SPLIT.
006300     05  WS-LEAD-BLANK               PIC X(01).
006400     05  WS-MONTH-ABBR               PIC X(03).
006500     05  WS-DAY-WITH-COMMA           PIC X(03).
006600     05  WS-YEAR-DIGITS              PIC X(04).
006700     05  FILLER                      PIC X(01).
006800*---------------------------------------------------------------*
006900 01  WS-DAY-SPLIT.
007000     05  WS-DAY-DIGITS               PIC X(02).
007100     05  FILLER                      PIC X(01).
007200*---------------------------------------------------------------*
007300 01  WS-DAY-RIGHT-JUST               PIC X(02).
007400 01  WS-DAY-RIGHT-JUST-NUM REDEFINES WS-DAY-RIGHT-JUST
007500                                     PIC 9(02).
007600*---------------------------------------------------------------*
007700*    MONTH-ABBREVIATION TABLE -- JAN..DEC, POSITION IS MONTH NO.*
007800*---------------------------------------------------------------*
007900 01  WS-MONTH-TABLE-LITERAL.
008000     05  FILLER   PIC X(36) VALUE
008100         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
008200 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-LITERAL.
008300     05  WS-MONTH-ENTRY              PIC X(03) OCCURS 12 TIMES
008400             INDEXED BY WS-MONTH-IDX.
008500*---------------------------------------------------------------*
008600 77  WS-MONTH-ABBR-UC                PIC X(03).                RDQ-0837
008700*---------------------------------------------------------------*
008800*    DATE-VALUE BUILD/UNBUILD AREAS                             *
008900*---------------------------------------------------------------*
009000 01  WS-DATE-BUILD.
009100     05  WS-DATE-BUILD-YEAR          PIC 9(04).
009200     05  WS-DATE-BUILD-MONTH         PIC 9(02).
009300     05  WS-DATE-BUILD-DAY           PIC 9(02).
009400 01  WS-DATE-BUILD-NUM REDEFINES WS-DATE-BUILD
009500                                     PIC 9(08).
009600*---------------------------------------------------------------*
009700 01  WS-DATE-VIEW.
009800     05  WS-DATE-VIEW-YEAR           PIC 9(04).
009900     05  WS-DATE-VIEW-MONTH          PIC 9(02).
010000     05  WS-DATE-VIEW-DAY            PIC 9(02).
010100     05  FILLER                      PIC X(01).
010200*---------------------------------------------------------------*
010300 01  WS-ERROR-LINE.
010400     05  FILLER   PIC X(28) VALUE '*** BDDATE - BAD MONTH ON '.
010500     05  EL-INPUT-LINE               PIC X(32).
010600     05  FILLER   PIC X(05) VALUE ' ****'.
010700*---------------------------------------------------------------*
010800 LINKAGE SECTION.
010900*---------------------------------------------------------------*
011000 01  BD-DATE-PARM.
011100     05  BD-DATE-ACTION              PIC X(04).
011200         88  BD-DATE-PARSE                    VALUE 'PARS'.
011300         88  BD-DATE-FORMAT                   VALUE 'FMT '.
011400     05  BD-DATE-INPUT-LINE          PIC X(32).
011500     05  BD-DATE-VALUE               PIC 9(08).
011600     05  BD-DATE-FORMATTED           PIC X(10).
011700     05  BD-DATE-VALID-SW            PIC X(01).
011800         88  BD-DATE-IS-VALID                 VALUE 'Y'.
011900         88  BD-DATE-IS-INVALID                VALUE 'N'.
011950         88  BD-DATE-BAD-MONTH                 VALUE 'F'.        RDQ-0843
012000     05  FILLER                      PIC X(05).
012100*===============================================================*
012200 PROCEDURE DIVISION USING BD-DATE-PARM.
012300*---------------------------------------------------------------*
012400 0000-MAIN-ROUTINE.
012500*---------------------------------------------------------------*
012600     MOVE 'Y'                        TO BD-DATE-VALID-SW.
012700     EVALUATE TRUE
012800         WHEN BD-DATE-PARSE
012900             PERFORM 1000-PARSE-DATE-LINE
013000         WHEN BD-DATE-FORMAT
013100             PERFORM 5000-FORMAT-DATE
013200         WHEN OTHER
013300             MOVE 'N'                TO BD-DATE-VALID-SW
013400     END-EVALUATE.
013500     GOBACK.
013600*---------------------------------------------------------------*
013700 1000-PARSE-DATE-LINE.
013800*---------------------------------------------------------------*
013900     MOVE SPACES                     TO WS-QUOTE-SPLIT.
014000     UNSTRING BD-DATE-INPUT-LINE DELIMITED BY '"'
014100         INTO WS-BEFORE-QUOTE, WS-QUOTED-BODY, WS-AFTER-QUOTE.
014200*
014300     IF WS-BEFORE-QUOTE NOT = SPACES
014400         MOVE 'N'                    TO BD-DATE-VALID-SW
014500     ELSE
014600         PERFORM 1100-SPLIT-QUOTED-BODY
014700         IF BD-DATE-IS-VALID
014800             PERFORM 1200-LOOKUP-MONTH
014900         END-IF
015000         IF BD-DATE-IS-VALID
015100             PERFORM 1300-EDIT-DAY-AND-YEAR
015200         END-IF
015300     END-IF.
015400*---------------------------------------------------------------*
015500 1100-SPLIT-QUOTED-BODY.
015600*---------------------------------------------------------------*
015700     MOVE SPACES                     TO WS-BODY-SPLIT.
015800     UNSTRING WS-QUOTED-BODY DELIMITED BY SPACE
015900         INTO WS-LEAD-BLANK, WS-MONTH-ABBR, WS-DAY-WITH-COMMA,
016000              WS-YEAR-DIGITS.
016100*
016200     IF WS-LEAD-BLANK NOT = SPACE
016300        OR WS-YEAR-DIGITS NOT NUMERIC
016400         MOVE 'N'                    TO BD-DATE-VALID-SW.
016500*---------------------------------------------------------------*
016600 1200-LOOKUP-MONTH.                                               RDQ-0779
016700*---------------------------------------------------------------*
016800     MOVE WS-MONTH-ABBR               TO WS-MONTH-ABBR-UC.
016900     INSPECT WS-MONTH-ABBR-UC CONVERTING
017000         'abcdefghijklmnopqrstuvwxyz' TO
017100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017150     MOVE 'N'                         TO WS-MONTH-FOUND-SW.
017175     SET  WS-MONTH-IDX TO 1.                                    RDQ-0836
017300     SEARCH WS-MONTH-ENTRY VARYING WS-MONTH-IDX
017400         AT END
017500             MOVE 'N'                TO WS-MONTH-FOUND-SW
017600         WHEN WS-MONTH-ENTRY (WS-MONTH-IDX) = WS-MONTH-ABBR-UC
017700             MOVE 'Y'                TO WS-MONTH-FOUND-SW
017800     END-SEARCH.
017900*
018000     IF NOT WS-MONTH-FOUND                                        RDQ-0779
018100         MOVE 'F'                    TO BD-DATE-VALID-SW          RDQ-0843
018200         MOVE BD-DATE-INPUT-LINE     TO EL-INPUT-LINE
018300         DISPLAY WS-ERROR-LINE                                    RDQ-0779
018400     ELSE
018500         MOVE WS-MONTH-IDX           TO WS-DATE-BUILD-MONTH.
018600*---------------------------------------------------------------*
018700 1300-EDIT-DAY-AND-YEAR.
018800*---------------------------------------------------------------*
018900     UNSTRING WS-DAY-WITH-COMMA DELIMITED BY ','
019000         INTO WS-DAY-DIGITS.
019100     IF WS-DAY-DIGITS (2:1) = SPACE
019200         MOVE '0'                    TO WS-DAY-RIGHT-JUST (1:1)
019300         MOVE WS-DAY-DIGITS (1:1)    TO WS-DAY-RIGHT-JUST (2:1)
019400     ELSE
019500         MOVE WS-DAY-DIGITS          TO WS-DAY-RIGHT-JUST
019600     END-IF.
019700*
019800     IF WS-DAY-RIGHT-JUST NOT NUMERIC
019900         MOVE 'N'                    TO BD-DATE-VALID-SW
020000     ELSE
020100         MOVE WS-DAY-RIGHT-JUST-NUM  TO WS-DATE-BUILD-DAY
020200         MOVE WS-YEAR-DIGITS         TO WS-DATE-BUILD-YEAR
020300         MOVE WS-DATE-BUILD-NUM      TO BD-DATE-VALUE
020400     END-IF.
020500*---------------------------------------------------------------*
020600 5000-FORMAT-DATE.
020700*---------------------------------------------------------------*
020800     MOVE BD-DATE-VALUE              TO WS-DATE-VIEW.
020900     STRING WS-DATE-VIEW-YEAR  '-'
021000            WS-DATE-VIEW-MONTH '-'
021100            WS-DATE-VIEW-DAY
021200            DELIMITED BY SIZE INTO BD-DATE-FORMATTED.
