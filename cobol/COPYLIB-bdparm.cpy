000100*---------------------------------------------------------------*
000200* COPYLIB-BDPARM                                                *
000300* REQUEST/RESULT BLOCK CARRIED BETWEEN BDLAB, BDCALC AND BDRPT. *
000400* ONE SHAPE SERVES ALL SIX ANALYTICS -- BD-CALC-ACTION SAYS     *
000500* WHICH FIELDS ARE LIVE ON A GIVEN CALL, THE SAME WAY PROGRAM-  *
000600* ACTION PICKED A PATH IN THE OLD CARD-BATCH POSTING SUBROUTINES*
000700*---------------------------------------------------------------*
000800* 2020-07-09 EAA  0744  FIRST CUT.                              *
000900* 2020-08-14 EAA  0762  ADDED BOUND/TARGET FOR BANDPASS CALLS.  *
001000* 2020-09-30 EAA  0778  ADDED BD-WINDOW-SIZE/BD-DISPLAY-LIMIT   *
001100*                       FOR THE ROLLING-AVERAGE REPORT.         *
001200* 2021-01-11 RDQ  0801  ADDED MONTH/YEAR INPUTS FOR MONTH RPT.  *
001300* 2021-01-25 RDQ  0804  ADDED CLOS ACTION -- BDRPT HOLDS THE    *
001400*                       PRINT FILE OPEN ACROSS THE WHOLE DATALAB*
001500*                       RUN AND NEEDS A SIGNAL TO CLOSE IT.     *
001600*---------------------------------------------------------------*
001700 01  BD-PARM-BLOCK.
001800     05  BD-CALC-ACTION              PIC X(04).
001900         88  BD-ROLLING-AVERAGE              VALUE 'ROLL'.
002000         88  BD-TIMEFRAME-EXTRACT            VALUE 'TFEX'.
002100         88  BD-WEIGHT-BANDPASS              VALUE 'WTBP'.
002200         88  BD-BODYFAT-BANDPASS             VALUE 'FTBP'.
002300         88  BD-MONTH-REPORT                 VALUE 'MNTH'.
002400         88  BD-TIMEFRAME-REPORT             VALUE 'TFRP'.
002500         88  BD-CLOSE-REPORT                 VALUE 'CLOS'.        RDQ-0804
002600*---------------------------------------------------------------*
002700*    ROLLING-AVERAGE INPUTS / OUTPUT                            *
002800*---------------------------------------------------------------*
002900     05  BD-WINDOW-SIZE               PIC S9(03) USAGE COMP.
003000     05  BD-DISPLAY-LIMIT             PIC S9(03) USAGE COMP.
003100*---------------------------------------------------------------*
003200*    TIMEFRAME/BANDPASS/MONTH-REPORT INPUTS                     *
003300*---------------------------------------------------------------*
003400     05  BD-REQ-START-DATE            PIC 9(08).
003500     05  BD-REQ-START-YMD REDEFINES BD-REQ-START-DATE.
003600         10  BD-REQ-START-YEAR        PIC 9(04).
003700         10  BD-REQ-START-MONTH       PIC 9(02).
003800         10  BD-REQ-START-DAY         PIC 9(02).
003900     05  BD-REQ-END-DATE              PIC 9(08).
004000     05  BD-REQ-END-YMD REDEFINES BD-REQ-END-DATE.
004100         10  BD-REQ-END-YEAR          PIC 9(04).
004200         10  BD-REQ-END-MONTH         PIC 9(02).
004300         10  BD-REQ-END-DAY           PIC 9(02).
004400     05  BD-REPORT-MONTH              PIC 9(02).
004500     05  BD-REPORT-YEAR               PIC 9(04).
004600     05  BD-TARGET-VALUE              PIC S9(03)V9(02).
004700     05  BD-BOUND-FRACTION            PIC S9(01)V9(04).
004800*---------------------------------------------------------------*
004900*    RESULTS, ALL ACTIONS                                       *
005000*---------------------------------------------------------------*
005100     05  BD-ACTUAL-START-DATE         PIC 9(08).
005200     05  BD-ACTUAL-END-DATE           PIC 9(08).
005300     05  BD-SLICE-START-INDEX         PIC S9(03) USAGE COMP.
005400     05  BD-SLICE-END-INDEX           PIC S9(03) USAGE COMP.
005500     05  BD-SLICE-RECORD-COUNT        PIC S9(05) USAGE COMP.
005600     05  BD-BANDPASS-IN-COUNT         PIC S9(05) USAGE COMP.
005700     05  BD-BANDPASS-FRACTION         PIC S9(01)V9(04).
005800     05  BD-MIN-WEIGHT                PIC S9(03)V9(02).
005900     05  BD-MAX-WEIGHT                PIC S9(03)V9(02).
006000     05  BD-AVG-WEIGHT                PIC S9(05)V9(02).
006100     05  BD-PARM-RETURN-CODE          PIC X(01) VALUE '0'.
006200         88  BD-PARM-OK                       VALUE '0'.
006300         88  BD-PARM-EMPTY-SLICE              VALUE '4'.
006400         88  BD-PARM-FATAL-ERROR              VALUE '8'.
006500     05  FILLER                       PIC X(06).
