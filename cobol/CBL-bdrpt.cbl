000100*===============================================================*
000200* PROGRAM NAME:    BDRPT
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/11/87 ED ACKERMAN     CREATED -- PRINTS THE WEEKLY WEIGH-IN
000900*                          CARD SUMMARY (DATE/WEIGHT COLUMNS)
001000*                          FOR THE PERSONAL HEALTH METRICS BATCH.
001100* 04/06/94 ED ACKERMAN     REPORT FILE NOW STAYS OPEN ACROSS ALL
001200*                          CALLS IN A RUN INSTEAD OF ONE OPEN PER
001300*                          SUMMARY -- CLINIC WANTS EVERY PATIENT'S
001400*                          SUMMARY ON ONE PRINTOUT, NOT ONE PER
001500*                          PATIENT.
001600* 11/29/98 R QUINTERO      Y2K: DATE COLUMN PRINTS VIA BDDATE,
001700*                          ALREADY FOUR-DIGIT YEAR -- CONFIRMED NO
001800*                          CHANGE NEEDED, LOGGED FOR AUDIT FILE.
001900* 07/09/20 ED ACKERMAN     SCALE-EXPORT PROJECT -- REPLACED THE
002000*                          OLD SUMMARY LINE WITH THE ROLLING-
002100*                          AVERAGE LISTING (BODYFAT/MUSCLEMASS
002200*                          COLUMNS ADDED).
002300* 08/21/20 ED ACKERMAN     ADDED THE WEIGHT AND BODY-FAT BANDPASS
002400*                          PRINT LINES.
002500* 01/11/21 RDQ  0801       ADDED THE MIN/MAX/AVG LINE, SHARED BY
002600*                          THE MONTH REPORT AND THE TIMEFRAME
002700*                          REPORT -- SAME THREE NUMBERS, ONLY THE
002800*                          "REPORT FOR" PHRASE DIFFERS.
002900* 01/25/21 RDQ  0804       ADDED THE CLOS ACTION SO BDLAB CAN TELL
003000*                          US WHEN THE LAST REPORT OF THE RUN HAS
003100*                          BEEN PRINTED AND THE PRINT FILE CAN BE
003200*                          CLOSED.
003250* 02/18/21 RDQ  0837       WS-RPT-PTR MOVED OFF THE 01-LEVEL ONTO
003260*                          ITS OWN 77 -- IT IS A PLAIN STRING
003270*                          POINTER, NOT PART OF ANY RECORD.  ALSO
003280*                          ADDED A FILLER BYTE TO PRINT-RECORD.
003285* 03/02/21 RDQ  0842       BANDPASS PERCENTAGE AND THE SHORT
003286*                          BODY-FAT TARGET WERE NARROWED WITH A
003287*                          PLAIN MOVE, TRUNCATING INSTEAD OF
003288*                          ROUNDING THE LAST DIGIT -- 2/3 PRINTED
003289*                          AS .66 INSTEAD OF .67.  CHANGED BOTH TO
003290*                          COMPUTE ... ROUNDED, SAME AS EVERY OTHER
003291*                          DISPLAYED VALUE IN THIS PROGRAM.  ALSO
003292*                          BROKE OUT THE RANGE-DATE EDIT AREAS INTO
003293*                          MO/DA/YR WITH A FLAT-TEXT REDEFINES, SAME
003294*                          IDIOM BDDATE AND BDCALC ALREADY USE FOR
003295*                          THEIR OWN DATE-BUILD AREAS -- NOW LOGS A
003296*                          NOTE WHEN A REQUESTED RANGE CROSSES A
003297*                          CALENDAR YEAR.
003298* 03/09/21 RDQ  0851       THE ROLLING-AVERAGE LISTING PRINTS
003310*                          NEWEST ROW FIRST AND NEVER SAID SO WHEN
003320*                          A RUN OF ROWS STRADDLED NEW YEAR'S --
003330*                          BROKE WS-RPT-DATE-VALUE OUT WITH A
003340*                          YR/MO/DA REDEFINES AND ADDED A NOTE LINE
003350*                          WHEN THE YEAR CHANGES FROM ONE PRINTED
003360*                          ROW TO THE NEXT.
003370*===============================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    BDRPT.
003600 AUTHOR.        ED ACKERMAN.
003700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN.  08/11/87.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT PRINT-FILE
005400         ASSIGN TO RPTDD
005500         FILE STATUS IS WS-RPT-FILE-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  PRINT-FILE RECORDING MODE F.
006200 01  PRINT-RECORD.
006300     05  PRINT-LINE                  PIC X(132).
006350     05  FILLER                      PIC X(01).
006400*---------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600*---------------------------------------------------------------*
006700 01  WS-RPT-FILE-STATUS              PIC X(02) VALUE '00'.
006800     88  WS-RPT-FILE-OK                      VALUE '00'.
006900*---------------------------------------------------------------*
007000 01  WS-RPT-SWITCHES.
007100     05  WS-RPT-FILE-OPEN-SW         PIC X(01) VALUE 'N'.
007200         88  WS-RPT-FILE-IS-OPEN             VALUE 'Y'.
007300     05  FILLER                      PIC X(01).
007400*---------------------------------------------------------------*
007500*    ONE WORKING PRINT LINE -- MOVED TO PRINT-LINE AND WRITTEN  *
007600*    BY 9900-WRITE-REPORT-LINE, REGARDLESS OF WHICH ACTION      *
007700*    BUILT IT.                                                  *
007800*---------------------------------------------------------------*
007900 01  NEXT-REPORT-LINE                PIC X(132) VALUE SPACES.
008000 77  WS-RPT-PTR                      PIC S9(03) USAGE COMP.    RDQ-0837
008100*---------------------------------------------------------------*
008200*    ROLLING-AVERAGE LISTING WORK AREA                          *
008300*---------------------------------------------------------------*
008400 01  WS-RPT-AVG-SUBSCRIPTS.
008500     05  WS-RPT-AVG-I                PIC S9(03) USAGE COMP.
008600     05  WS-RPT-AVG-LIMIT            PIC S9(03) USAGE COMP.
008610     05  WS-RPT-AVG-PRIOR-YR         PIC 9(04).                  RDQ-0851
008620     05  WS-RPT-AVG-FIRST-ROW-SW     PIC X(01) VALUE 'Y'.        RDQ-0851
008630         88  WS-RPT-AVG-IS-FIRST-ROW         VALUE 'Y'.          RDQ-0851
008640     05  FILLER                      PIC X(01).                 RDQ-0851
008650     05  FILLER                      PIC X(02).
008660*---------------------------------------------------------------*
008665*    YEAR-ROLLOVER NOTE -- THE ROLLING-AVERAGE TABLE PRINTS       RDQ-0851
008670*    NEWEST ROW FIRST, SO A CALENDAR-YEAR CHANGE BETWEEN TWO      RDQ-0851
008675*    CONSECUTIVE PRINTED ROWS IS WORTH FLAGGING THE SAME WAY      RDQ-0851
008680*    8000-FORMAT-RANGE-DATES ALREADY FLAGS A REQUESTED RANGE      RDQ-0851
008685*    THAT CROSSES A YEAR.                                         RDQ-0851
008690 01  WS-RPT-YEAR-ROLLOVER-NOTE-LINE.                              RDQ-0851
008695     05  FILLER   PIC X(38) VALUE
008696         '--- BDRPT NOTE - ROLLING AVERAGE '.
008697     05  FILLER   PIC X(33) VALUE
008698         'TABLE CROSSES A CALENDAR YEAR  ---'.
008699*---------------------------------------------------------------*
008900 01  WS-RPT-WINDOW-EDIT              PIC ZZ9.
009000 01  WS-RPT-LIMIT-EDIT               PIC ZZ9.
009100 01  WS-RPT-WEIGHT-EDIT              PIC ZZ9.99.
009200 01  WS-RPT-MUSCLE-EDIT              PIC ZZ9.99.
009300 01  WS-RPT-BODYFAT-EDIT             PIC Z9.9.
009400 01  WS-RPT-BODYFAT-SEGMENT          PIC X(05).
009500*---------------------------------------------------------------*
009600*    BANDPASS PRINT-LINE WORK AREA                              *
009700*---------------------------------------------------------------*
009800 01  WS-RPT-BOUND-PCT                PIC S9(03)V9(04).
009900 01  WS-RPT-BOUND-PCT-EDIT           PIC 9.99.
010000 01  WS-RPT-WEIGHT-TARGET-EDIT       PIC ZZ9.99.
010100 01  WS-RPT-BODYFAT-TARGET-SHORT     PIC S9(02)V9(01).
010200 01  WS-RPT-BODYFAT-TARGET-EDIT      PIC Z9.9.
010300 01  WS-RPT-RESULT-EDIT              PIC 9.99.
010400*---------------------------------------------------------------*
010500*    MIN/MAX/AVG PRINT-LINE WORK AREA (MONTH AND TIMEFRAME)     *
010600*---------------------------------------------------------------*
010700 01  WS-RPT-MIN-EDIT                 PIC ZZ9.99.
010800 01  WS-RPT-MAX-EDIT                 PIC ZZ9.99.
010900 01  WS-RPT-AVG-EDIT                 PIC ZZZZ9.99.
011000*---------------------------------------------------------------*
011100 01  WS-RPT-MONTH-YEAR-TEXT.
011200     05  WS-RPT-MONTH-TEXT           PIC X(02).
011300     05  FILLER                      PIC X(01) VALUE '-'.
011400     05  WS-RPT-YEAR-TEXT            PIC 9(04).
011500*---------------------------------------------------------------*
011600*    DATE-TEXT WORK AREA -- BDDATE DOES THE ACTUAL FORMATTING,  *
011700*    THIS IS JUST THE LINKAGE TO IT (SAME SHAPE AS BD-DATE-PARM *
011800*    IN BDDATE ITSELF).                                         *
011900*---------------------------------------------------------------*
012000 01  WS-RPT-BDDATE-PARM.
012100     05  WS-RPT-DATE-ACTION          PIC X(04).
012200     05  WS-RPT-DATE-INPUT-LINE      PIC X(32).
012300     05  WS-RPT-DATE-VALUE           PIC 9(08).
012310     05  WS-RPT-DATE-YMD REDEFINES                                RDQ-0851
012320             WS-RPT-DATE-VALUE.                                   RDQ-0851
012330         10  WS-RPT-DATE-YR          PIC 9(04).                   RDQ-0851
012340         10  WS-RPT-DATE-MO          PIC 9(02).                   RDQ-0851
012350         10  WS-RPT-DATE-DA          PIC 9(02).                   RDQ-0851
012400     05  WS-RPT-DATE-FORMATTED       PIC X(10).
012500     05  WS-RPT-DATE-VALID-SW        PIC X(01).
012600     05  FILLER                      PIC X(05).
012700*---------------------------------------------------------------*
012710*    RANGE-DATE DISPLAY AREAS -- BROKEN OUT BY MO/DA/YR SO THE    RDQ-0842
012720*    BANDPASS PARAGRAPHS CAN TELL WHETHER A REQUESTED RANGE       RDQ-0842
012730*    CROSSES A CALENDAR YEAR (SAME IDIOM AS BDDATE'S OWN          RDQ-0842
012740*    WS-DATE-BUILD / WS-DATE-BUILD-NUM).                         RDQ-0842
012750 01  WS-RPT-START-FMT.
012760     05  WS-RPT-START-MO             PIC X(02).
012770     05  FILLER                      PIC X(01).
012780     05  WS-RPT-START-DA             PIC X(02).
012790     05  FILLER                      PIC X(01).
012795     05  WS-RPT-START-YR             PIC X(04).
012796 01  WS-RPT-START-FMT-TEXT REDEFINES WS-RPT-START-FMT             RDQ-0842
012797                                     PIC X(10).
012798*---------------------------------------------------------------*
012799 01  WS-RPT-END-FMT.
012800     05  WS-RPT-END-MO               PIC X(02).
012801     05  FILLER                      PIC X(01).
012802     05  WS-RPT-END-DA               PIC X(02).
012803     05  FILLER                      PIC X(01).
012804     05  WS-RPT-END-YR               PIC X(04).
012805 01  WS-RPT-END-FMT-TEXT REDEFINES WS-RPT-END-FMT                 RDQ-0842
012806                                     PIC X(10).
012807*---------------------------------------------------------------*
012808 01  WS-RPT-CROSS-YEAR-NOTE-LINE.                                 RDQ-0842
012809     05  FILLER   PIC X(38) VALUE
012810         '--- BDRPT NOTE - REQUESTED RANGE '.
012811     05  FILLER   PIC X(33) VALUE
012812         'SPANS MORE THAN ONE CALENDAR YEAR'.
012813     05  FILLER   PIC X(05) VALUE '  ---'.
013000*===============================================================*
013100 LINKAGE SECTION.
013200*---------------------------------------------------------------*
013300 COPY BDPARM.
013400 COPY BDTBL.
013500*===============================================================*
013600 PROCEDURE DIVISION USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
013700         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
013800*---------------------------------------------------------------*
013900 0000-MAIN-ROUTINE.
014000*---------------------------------------------------------------*
014100     MOVE '0'                        TO BD-PARM-RETURN-CODE.
014200     EVALUATE TRUE
014300         WHEN BD-CLOSE-REPORT                                     RDQ-0804
014400             PERFORM 9000-CLOSE-REPORT-FILE                       RDQ-0804
014500         WHEN OTHER
014600             PERFORM 1000-OPEN-REPORT-FILE-IF-NEEDED
014700             EVALUATE TRUE
014800                 WHEN BD-ROLLING-AVERAGE
014900                     PERFORM 2000-PRINT-ROLLING-AVERAGE
015000                 WHEN BD-WEIGHT-BANDPASS
015100                     PERFORM 3000-PRINT-WEIGHT-BANDPASS
015200                 WHEN BD-BODYFAT-BANDPASS
015300                     PERFORM 4000-PRINT-BODYFAT-BANDPASS
015400                 WHEN BD-MONTH-REPORT
015500                     PERFORM 5100-BUILD-MONTH-PREFIX
015600                     PERFORM 5000-PRINT-MINMAXAVG
015700                 WHEN BD-TIMEFRAME-REPORT
015800                     PERFORM 5200-BUILD-TIMEFRAME-PREFIX
015900                     PERFORM 5000-PRINT-MINMAXAVG
016000                 WHEN OTHER
016100                     MOVE '8'        TO BD-PARM-RETURN-CODE
016200             END-EVALUATE
016300     END-EVALUATE.
016400     GOBACK.
016500*---------------------------------------------------------------*
016600 1000-OPEN-REPORT-FILE-IF-NEEDED.
016700*---------------------------------------------------------------*
016800     IF NOT WS-RPT-FILE-IS-OPEN
016900         OPEN OUTPUT PRINT-FILE
017000         IF NOT WS-RPT-FILE-OK
017100             MOVE '8'                TO BD-PARM-RETURN-CODE
017200         ELSE
017300             MOVE 'Y'                TO WS-RPT-FILE-OPEN-SW
017400         END-IF
017500     END-IF.
017600*---------------------------------------------------------------*
017700 2000-PRINT-ROLLING-AVERAGE.
017800*---------------------------------------------------------------*
017900     MOVE BD-WINDOW-SIZE             TO WS-RPT-WINDOW-EDIT.
018000     MOVE BD-DISPLAY-LIMIT           TO WS-RPT-LIMIT-EDIT.
018100     MOVE SPACES                     TO NEXT-REPORT-LINE.
018200     STRING 'ROLLING AVERAGE REPORT -- WINDOW SIZE '
018300                 DELIMITED BY SIZE
018400             WS-RPT-WINDOW-EDIT      DELIMITED BY SIZE
018500             ', SHOWING FIRST '      DELIMITED BY SIZE
018600             WS-RPT-LIMIT-EDIT       DELIMITED BY SIZE
018700             ' ROW(S)'               DELIMITED BY SIZE
018800         INTO NEXT-REPORT-LINE
018900     END-STRING.
019000     PERFORM 9900-WRITE-REPORT-LINE.
019100*
019200     MOVE 'Date  Weight  BodyFat  MuscleMass'
019300                                      TO NEXT-REPORT-LINE.
019400     PERFORM 9900-WRITE-REPORT-LINE.
019500*
019550     MOVE 'Y'                        TO WS-RPT-AVG-FIRST-ROW-SW. RDQ-0851
019600     IF BD-AVG-TABLE-SIZE < BD-DISPLAY-LIMIT
019700         MOVE BD-AVG-TABLE-SIZE      TO WS-RPT-AVG-LIMIT
019800     ELSE
019900         MOVE BD-DISPLAY-LIMIT       TO WS-RPT-AVG-LIMIT
020000     END-IF.
020100     PERFORM 2100-PRINT-ONE-AVG-LINE
020200         VARYING WS-RPT-AVG-I FROM 1 BY 1
020300         UNTIL WS-RPT-AVG-I > WS-RPT-AVG-LIMIT.
020400*---------------------------------------------------------------*
020500 2100-PRINT-ONE-AVG-LINE.
020600*---------------------------------------------------------------*
020700     MOVE 'FMT '                     TO WS-RPT-DATE-ACTION.
020800     MOVE BD-AVG-DATE (WS-RPT-AVG-I) TO WS-RPT-DATE-VALUE.
020900     CALL 'BDDATE' USING WS-RPT-BDDATE-PARM.
020910*
020920     IF WS-RPT-AVG-IS-FIRST-ROW                                   RDQ-0851
020930         MOVE 'N'                 TO WS-RPT-AVG-FIRST-ROW-SW      RDQ-0851
020940     ELSE                                                         RDQ-0851
020950         IF WS-RPT-DATE-YR NOT = WS-RPT-AVG-PRIOR-YR              RDQ-0851
020960             DISPLAY WS-RPT-YEAR-ROLLOVER-NOTE-LINE               RDQ-0851
020970         END-IF                                                   RDQ-0851
020980     END-IF.                                                      RDQ-0851
020990     MOVE WS-RPT-DATE-YR             TO WS-RPT-AVG-PRIOR-YR.      RDQ-0851
021000*
021100     MOVE BD-AVG-WEIGHT-VAL (WS-RPT-AVG-I)
021200                                      TO WS-RPT-WEIGHT-EDIT.
021300     IF BD-AVG-BODYFAT-PRESENT (WS-RPT-AVG-I) = 'Y'
021400         MOVE BD-AVG-BODYFAT-VAL (WS-RPT-AVG-I)
021500                                      TO WS-RPT-BODYFAT-EDIT
021600         STRING WS-RPT-BODYFAT-EDIT  DELIMITED BY SIZE
021700                '%'                  DELIMITED BY SIZE
021800             INTO WS-RPT-BODYFAT-SEGMENT
021900         END-STRING
022000     ELSE
022100         MOVE SPACES                 TO WS-RPT-BODYFAT-SEGMENT
022200     END-IF.
022300*
022400     MOVE SPACES                     TO NEXT-REPORT-LINE.
022500     MOVE 1                          TO WS-RPT-PTR.
022600     STRING WS-RPT-DATE-FORMATTED    DELIMITED BY SIZE
022700            '     '                  DELIMITED BY SIZE
022800            WS-RPT-WEIGHT-EDIT       DELIMITED BY SIZE
022900            ' lbs'                   DELIMITED BY SIZE
023000            '     '                  DELIMITED BY SIZE
023100            WS-RPT-BODYFAT-SEGMENT   DELIMITED BY SIZE
023200         INTO NEXT-REPORT-LINE
023300         WITH POINTER WS-RPT-PTR
023400     END-STRING.
023500     IF BD-AVG-MUSCLE-PRESENT (WS-RPT-AVG-I) = 'Y'
023600         MOVE BD-AVG-MUSCLE-VAL (WS-RPT-AVG-I)
023700                                      TO WS-RPT-MUSCLE-EDIT
023800         STRING '     '              DELIMITED BY SIZE
023900                WS-RPT-MUSCLE-EDIT   DELIMITED BY SIZE
024000                ' lbs'               DELIMITED BY SIZE
024100             INTO NEXT-REPORT-LINE
024200             WITH POINTER WS-RPT-PTR
024300         END-STRING
024400     END-IF.
024500     PERFORM 9900-WRITE-REPORT-LINE.
024600*---------------------------------------------------------------*
024700 3000-PRINT-WEIGHT-BANDPASS.
024800*---------------------------------------------------------------*
024900     PERFORM 8000-FORMAT-RANGE-DATES.
025000     COMPUTE WS-RPT-BOUND-PCT = BD-BOUND-FRACTION * 100.
025100     MOVE WS-RPT-BOUND-PCT           TO WS-RPT-BOUND-PCT-EDIT.
025200     MOVE BD-TARGET-VALUE            TO WS-RPT-WEIGHT-TARGET-EDIT.
025250     COMPUTE WS-RPT-RESULT-EDIT ROUNDED = BD-BANDPASS-FRACTION.   RDQ-0842
025400*
025500     MOVE SPACES                     TO NEXT-REPORT-LINE.
025600     STRING 'BandpassWeight of '     DELIMITED BY SIZE
025700            WS-RPT-BOUND-PCT-EDIT    DELIMITED BY SIZE
025800            '% around '              DELIMITED BY SIZE
025900            WS-RPT-WEIGHT-TARGET-EDIT
026000                                      DELIMITED BY SIZE
026100            ' ('                     DELIMITED BY SIZE
026200            WS-RPT-START-FMT         DELIMITED BY SIZE
026300            ' to '                   DELIMITED BY SIZE
026400            WS-RPT-END-FMT           DELIMITED BY SIZE
026500            '): '                    DELIMITED BY SIZE
026600            WS-RPT-RESULT-EDIT       DELIMITED BY SIZE
026700            '%'                      DELIMITED BY SIZE
026800         INTO NEXT-REPORT-LINE
026900     END-STRING.
027000     PERFORM 9900-WRITE-REPORT-LINE.
027100*---------------------------------------------------------------*
027200 4000-PRINT-BODYFAT-BANDPASS.
027300*---------------------------------------------------------------*
027400     PERFORM 8000-FORMAT-RANGE-DATES.
027500     COMPUTE WS-RPT-BOUND-PCT = BD-BOUND-FRACTION * 100.
027600     MOVE WS-RPT-BOUND-PCT           TO WS-RPT-BOUND-PCT-EDIT.
027650     COMPUTE WS-RPT-BODYFAT-TARGET-SHORT ROUNDED                  RDQ-0842
027660             = BD-TARGET-VALUE.
027800     MOVE WS-RPT-BODYFAT-TARGET-SHORT
027900                                      TO WS-RPT-BODYFAT-TARGET-EDIT.
028050     COMPUTE WS-RPT-RESULT-EDIT ROUNDED = BD-BANDPASS-FRACTION.   RDQ-0842
028100*
028200     MOVE SPACES                     TO NEXT-REPORT-LINE.
028300     STRING 'BandpassBodyFat of '    DELIMITED BY SIZE
028400            WS-RPT-BOUND-PCT-EDIT    DELIMITED BY SIZE
028500            '% around '              DELIMITED BY SIZE
028600            WS-RPT-BODYFAT-TARGET-EDIT
028700                                      DELIMITED BY SIZE
028800            '% ('                    DELIMITED BY SIZE
028900            WS-RPT-START-FMT         DELIMITED BY SIZE
029000            ' to '                   DELIMITED BY SIZE
029100            WS-RPT-END-FMT           DELIMITED BY SIZE
029200            '): '                    DELIMITED BY SIZE
029300            WS-RPT-RESULT-EDIT       DELIMITED BY SIZE
029400            '%'                      DELIMITED BY SIZE
029500         INTO NEXT-REPORT-LINE
029600     END-STRING.
029700     PERFORM 9900-WRITE-REPORT-LINE.
029800*---------------------------------------------------------------*
029900 5000-PRINT-MINMAXAVG.
030000*---------------------------------------------------------------*
030100     MOVE BD-MIN-WEIGHT              TO WS-RPT-MIN-EDIT.
030200     MOVE BD-MAX-WEIGHT              TO WS-RPT-MAX-EDIT.
030300     MOVE BD-AVG-WEIGHT              TO WS-RPT-AVG-EDIT.
030400     STRING '{Min: '                 DELIMITED BY SIZE
030500            WS-RPT-MIN-EDIT          DELIMITED BY SIZE
030600            ', Max: '                DELIMITED BY SIZE
030700            WS-RPT-MAX-EDIT          DELIMITED BY SIZE
030800            ', Avg: '                DELIMITED BY SIZE
030900            WS-RPT-AVG-EDIT          DELIMITED BY SIZE
031000            '}'                      DELIMITED BY SIZE
031100         INTO NEXT-REPORT-LINE
031200         WITH POINTER WS-RPT-PTR
031300     END-STRING.
031400     PERFORM 9900-WRITE-REPORT-LINE.
031500*---------------------------------------------------------------*
031600 5100-BUILD-MONTH-PREFIX.
031700*---------------------------------------------------------------*
031800     IF BD-REPORT-MONTH < 10
031900         MOVE SPACES                 TO WS-RPT-MONTH-TEXT
032000         MOVE BD-REPORT-MONTH (2:1)  TO WS-RPT-MONTH-TEXT (1:1)
032100     ELSE
032200         MOVE BD-REPORT-MONTH        TO WS-RPT-MONTH-TEXT
032300     END-IF.
032400     MOVE BD-REPORT-YEAR              TO WS-RPT-YEAR-TEXT.
032500*
032600     MOVE SPACES                     TO NEXT-REPORT-LINE.
032700     MOVE 1                          TO WS-RPT-PTR.
032800     STRING 'Report for '            DELIMITED BY SIZE
032900            WS-RPT-MONTH-TEXT        DELIMITED BY SPACE
033000            '-'                      DELIMITED BY SIZE
033100            WS-RPT-YEAR-TEXT         DELIMITED BY SIZE
033200            ': '                     DELIMITED BY SIZE
033300         INTO NEXT-REPORT-LINE
033400         WITH POINTER WS-RPT-PTR
033500     END-STRING.
033600*---------------------------------------------------------------*
033700 5200-BUILD-TIMEFRAME-PREFIX.
033800*---------------------------------------------------------------*
033900     PERFORM 8000-FORMAT-RANGE-DATES.
034000     MOVE SPACES                     TO NEXT-REPORT-LINE.
034100     MOVE 1                          TO WS-RPT-PTR.
034200     STRING 'Report for '            DELIMITED BY SIZE
034300            WS-RPT-START-FMT         DELIMITED BY SIZE
034400            ' to '                   DELIMITED BY SIZE
034500            WS-RPT-END-FMT           DELIMITED BY SIZE
034600            ': '                     DELIMITED BY SIZE
034700         INTO NEXT-REPORT-LINE
034800         WITH POINTER WS-RPT-PTR
034900     END-STRING.
035000*---------------------------------------------------------------*
035100 8000-FORMAT-RANGE-DATES.
035200*---------------------------------------------------------------*
035300     MOVE 'FMT '                     TO WS-RPT-DATE-ACTION.
035400     MOVE BD-ACTUAL-START-DATE       TO WS-RPT-DATE-VALUE.
035500     CALL 'BDDATE' USING WS-RPT-BDDATE-PARM.
035600     MOVE WS-RPT-DATE-FORMATTED      TO WS-RPT-START-FMT.
035700*
035800     MOVE 'FMT '                     TO WS-RPT-DATE-ACTION.
035900     MOVE BD-ACTUAL-END-DATE         TO WS-RPT-DATE-VALUE.
036000     CALL 'BDDATE' USING WS-RPT-BDDATE-PARM.
036100     MOVE WS-RPT-DATE-FORMATTED      TO WS-RPT-END-FMT.
036150*
036160     IF WS-RPT-START-YR NOT = WS-RPT-END-YR                      RDQ-0842
036170         DISPLAY WS-RPT-CROSS-YEAR-NOTE-LINE                     RDQ-0842
036180     END-IF.
036200*---------------------------------------------------------------*
036300 9000-CLOSE-REPORT-FILE.                                          RDQ-0804
036400*---------------------------------------------------------------*
036500     IF WS-RPT-FILE-IS-OPEN                                       RDQ-0804
036600         CLOSE PRINT-FILE                                         RDQ-0804
036700         MOVE 'N'                    TO WS-RPT-FILE-OPEN-SW       RDQ-0804
036800     END-IF.
036900*---------------------------------------------------------------*
037000 9900-WRITE-REPORT-LINE.
037100*---------------------------------------------------------------*
037200     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
037300     WRITE PRINT-RECORD AFTER ADVANCING 1.
037400     MOVE SPACES                     TO NEXT-REPORT-LINE.
