000100*===============================================================*
000200* PROGRAM NAME:    BDCALC
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/19/89 ED ACKERMAN     CREATED -- ONE ACTION-SWITCH CALCULA-
000900*                          TION SUBPROGRAM FOR THE WEEKLY WEIGH-
001000*                          IN AVERAGES, SAME SHAPE AS THE OLD
001100*                          CARD-BATCH POSTING ROUTINE.
001200* 11/29/98 R QUINTERO      Y2K: ALL DATE FIELDS CARRIED FOUR-DIGIT
001300*                          YEARS FROM DAY ONE -- CONFIRMED NO
001400*                          CHANGE NEEDED, LOGGED FOR AUDIT FILE.
001500* 07/09/20 ED ACKERMAN     SCALE-EXPORT PROJECT -- RETARGETED AT
001600*                          THE PHONE APP'S BODY-DATA TABLE; ADDED
001700*                          THE WEIGHT/BODY-FAT BANDPASS ACTIONS.
001800* 08/14/20 ED ACKERMAN     ADDED SKELETAL-MUSCLE-MASS AVERAGING TO
001900*                          THE ROLLING-AVERAGE ACTION.
002000* 09/30/20 R QUINTERO      TIMEFRAME EXTRACT NOW A HAND-ROLLED
002100*                          BINARY SEARCH -- SEARCH ALL WON'T WORK
002200*                          AGAINST A DESCENDING KEY WITHOUT A
002300*                          RE-SORT, AND WE ARE NOT RE-SORTING 400
002400*                          ROWS PER REPORT LINE.
002500* 01/11/21 RDQ  0801       ADDED MONTH-REPORT ACTION -- BUILDS THE
002600*                          FIRST/LAST DAY OF THE REQUESTED MONTH
002700*                          AND FALLS INTO THE TIMEFRAME REPORT.
002750* 02/18/21 RDQ  0837       WS-CALC-WINDOW-END MOVED OFF THE
002760*                          01-LEVEL ONTO ITS OWN 77 -- IT IS A
002770*                          PLAIN WORK BOUND, NOT PART OF ANY
002780*                          RECORD.
002785* 03/04/21 RDQ  0843       ADDED YR/MO/DA REDEFINES ON THE TABLE'S
002786*                          LATEST/EARLIEST DATES AND A NOTE LINE
002787*                          SHOWING THE YEAR SPAN WHEN A REQUESTED
002788*                          RANGE FALLS OUTSIDE THE LOADED TABLE --
002789*                          OPERATORS KEPT ASKING WHY A BANDPASS
002790*                          CAME BACK EMPTY.
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    BDCALC.
003100 AUTHOR.        ED ACKERMAN.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  05/19/89.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*---------------------------------------------------------------*
004800*    ROLLING-AVERAGE WORK AREA                                  *
004900*---------------------------------------------------------------*
004950 77  WS-CALC-WINDOW-END           PIC S9(03) USAGE COMP.        RDQ-0837
005000 01  WS-CALC-SUBSCRIPTS.
005100     05  WS-CALC-I                    PIC S9(03) USAGE COMP.
005200     05  WS-CALC-J                    PIC S9(03) USAGE COMP.
005300     05  FILLER                       PIC X(05).
005500 01  WS-CALC-ACCUMULATORS.
005600     05  WS-CALC-WEIGHT-SUM           PIC S9(07)V9(02) COMP.
005700     05  WS-CALC-BODYFAT-SUM          PIC S9(06)V9(01) COMP.
005800     05  WS-CALC-MUSCLE-SUM           PIC S9(07)V9(02) COMP.
005900     05  WS-CALC-COUNT                PIC S9(05) USAGE COMP.
006000     05  WS-CALC-BODYFAT-COUNT        PIC S9(05) USAGE COMP.
006050     05  FILLER                       PIC X(04).
006100     05  WS-CALC-MUSCLE-COUNT         PIC S9(05) USAGE COMP.
006200 01  WS-CALC-AVERAGES.
006300     05  WS-CALC-WEIGHT-AVG           PIC S9(03)V9(02).
006400     05  WS-CALC-BODYFAT-AVG          PIC S9(02)V9(01).
006500     05  WS-CALC-MUSCLE-AVG           PIC S9(03)V9(02).
006600     05  WS-CALC-BODYFAT-PRESENT-SW   PIC X(01).
006700         88  WS-CALC-BODYFAT-IS-PRESENT        VALUE 'Y'.
006800     05  WS-CALC-MUSCLE-PRESENT-SW    PIC X(01).
006900         88  WS-CALC-MUSCLE-IS-PRESENT         VALUE 'Y'.
007000     05  FILLER                       PIC X(01).
007100*---------------------------------------------------------------*
007200*    TIMEFRAME-EXTRACTION WORK AREA                             *
007300*---------------------------------------------------------------*
007400 01  WS-CALC-RANGE-DATES.
007500     05  WS-CALC-LATEST-DATE          PIC 9(08).
007510     05  WS-CALC-LATEST-YMD REDEFINES                             RDQ-0843
007520             WS-CALC-LATEST-DATE.
007530         10  WS-CALC-LATEST-YR        PIC 9(04).
007540         10  WS-CALC-LATEST-MO        PIC 9(02).
007550         10  WS-CALC-LATEST-DA        PIC 9(02).
007600     05  WS-CALC-EARLIEST-DATE        PIC 9(08).
007610     05  WS-CALC-EARLIEST-YMD REDEFINES                           RDQ-0843
007620             WS-CALC-EARLIEST-DATE.
007630         10  WS-CALC-EARLIEST-YR      PIC 9(04).
007640         10  WS-CALC-EARLIEST-MO      PIC 9(02).
007650         10  WS-CALC-EARLIEST-DA      PIC 9(02).
007700     05  WS-CALC-DEGENERATE-SW        PIC X(01).
007800         88  WS-CALC-RANGE-IS-DEGENERATE       VALUE 'Y'.
007900     05  FILLER                       PIC X(03).
007910*---------------------------------------------------------------*
007920 01  WS-CALC-RANGE-NOTE-LINE.                                     RDQ-0843
007930     05  FILLER   PIC X(28) VALUE
007940         '--- BDCALC NOTE - TABLE RUNS'.
007950     05  WS-CALC-NOTE-EARLIEST-YR     PIC 9(04).
007960     05  FILLER   PIC X(04) VALUE ' TO '.
007970     05  WS-CALC-NOTE-LATEST-YR       PIC 9(04).
007980     05  FILLER   PIC X(04) VALUE ' ---'.
008000 01  WS-CALC-BSEARCH-WORK.
008100     05  WS-CALC-BSEARCH-TARGET       PIC 9(08).
008200     05  WS-CALC-BSEARCH-RESULT       PIC S9(03) USAGE COMP.
008300     05  WS-CALC-LOW                  PIC S9(03) USAGE COMP.
008400     05  WS-CALC-HIGH                 PIC S9(03) USAGE COMP.
008500     05  WS-CALC-MID                  PIC S9(03) USAGE COMP.
008600     05  FILLER                       PIC X(02).
008700*---------------------------------------------------------------*
008800*    BANDPASS WORK AREA                                         *
008900*---------------------------------------------------------------*
009000 01  WS-CALC-BANDPASS-WORK.
009100     05  WS-CALC-BAND-LOWER           PIC S9(03)V9(02).
009200     05  WS-CALC-BAND-UPPER           PIC S9(03)V9(02).
009300     05  WS-CALC-IN-BAND-COUNT        PIC S9(05) USAGE COMP.
009400     05  FILLER                       PIC X(02).
009500*---------------------------------------------------------------*
009600*    MONTH-REPORT / LEAP-YEAR WORK AREA                         *
009700*---------------------------------------------------------------*
009800 01  WS-CALC-MONTH-WORK.
009900     05  WS-CALC-LAST-DAY             PIC S9(02) USAGE COMP.
010000     05  WS-CALC-DIV-QUOT             PIC S9(05) USAGE COMP.
010100     05  WS-CALC-DIV-REM              PIC S9(03) USAGE COMP.
010200         88  WS-CALC-EVENLY-DIVISIBLE           VALUE ZERO.
010300     05  FILLER                       PIC X(01).
010400 01  WS-CALC-DATE-BUILD.
010500     05  WS-CALC-DATE-BUILD-YEAR      PIC 9(04).
010600     05  WS-CALC-DATE-BUILD-MONTH     PIC 9(02).
010700     05  WS-CALC-DATE-BUILD-DAY       PIC 9(02).
010800 01  WS-CALC-DATE-BUILD-NUM REDEFINES WS-CALC-DATE-BUILD
010900                                      PIC 9(08).
011000*---------------------------------------------------------------*
011100 LINKAGE SECTION.
011200*---------------------------------------------------------------*
011300     COPY BDPARM.
011400     COPY BDTBL.
011500*===============================================================*
011600 PROCEDURE DIVISION USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
011700           BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
011800*---------------------------------------------------------------*
011900 0000-MAIN-ROUTINE.
012000*---------------------------------------------------------------*
012100     MOVE '0'                     TO BD-PARM-RETURN-CODE.
012200     EVALUATE TRUE
012300         WHEN BD-ROLLING-AVERAGE
012400             PERFORM 2000-ROLLING-AVERAGE
012500                 THRU 2090-ROLLING-AVERAGE-EXIT
012600         WHEN BD-TIMEFRAME-EXTRACT
012700             PERFORM 2400-EXTRACT-TIMEFRAME
012800                 THRU 2490-EXTRACT-TIMEFRAME-EXIT
012900         WHEN BD-WEIGHT-BANDPASS
013000             PERFORM 2500-WEIGHT-BANDPASS
013100                 THRU 2590-WEIGHT-BANDPASS-EXIT
013200         WHEN BD-BODYFAT-BANDPASS
013300             PERFORM 2600-BODYFAT-BANDPASS
013400                 THRU 2690-BODYFAT-BANDPASS-EXIT
013500         WHEN BD-MONTH-REPORT
013600             PERFORM 2700-MONTH-REPORT
013700                 THRU 2790-MONTH-REPORT-EXIT
013800         WHEN BD-TIMEFRAME-REPORT
013900             PERFORM 2800-TIMEFRAME-REPORT
014000                 THRU 2890-TIMEFRAME-REPORT-EXIT
014100         WHEN OTHER
014200             MOVE '8'             TO BD-PARM-RETURN-CODE
014300     END-EVALUATE.
014400     GOBACK.
014500*---------------------------------------------------------------*
014600*    ROLLING AVERAGE -- FORWARD WINDOW OF BD-WINDOW-SIZE ROWS,  *
014700*    SHRINKING AT THE OLD END OF THE TABLE.                     *
014800*---------------------------------------------------------------*
014900 2000-ROLLING-AVERAGE.
015000*---------------------------------------------------------------*
015100     MOVE BD-TABLE-SIZE               TO BD-AVG-TABLE-SIZE.
015200     PERFORM 2010-CALC-ONE-AVERAGE
015300         VARYING WS-CALC-I FROM 1 BY 1
015400         UNTIL WS-CALC-I > BD-TABLE-SIZE.
015500 2090-ROLLING-AVERAGE-EXIT.
015600     EXIT.
015700*---------------------------------------------------------------*
015800 2010-CALC-ONE-AVERAGE.
015900*---------------------------------------------------------------*
016000     COMPUTE WS-CALC-WINDOW-END =
016100         WS-CALC-I + BD-WINDOW-SIZE - 1.
016200     IF WS-CALC-WINDOW-END > BD-TABLE-SIZE
016300         MOVE BD-TABLE-SIZE           TO WS-CALC-WINDOW-END
016400     END-IF.
016500     MOVE ZERO TO WS-CALC-WEIGHT-SUM  WS-CALC-BODYFAT-SUM
016600                  WS-CALC-MUSCLE-SUM  WS-CALC-COUNT
016700                  WS-CALC-BODYFAT-COUNT WS-CALC-MUSCLE-COUNT.
016800     PERFORM 2020-SUM-WINDOW-ENTRY
016900         VARYING WS-CALC-J FROM WS-CALC-I BY 1
017000         UNTIL WS-CALC-J > WS-CALC-WINDOW-END.
017100     COMPUTE WS-CALC-WEIGHT-AVG ROUNDED =
017200         WS-CALC-WEIGHT-SUM / WS-CALC-COUNT.
017300     IF WS-CALC-BODYFAT-COUNT > ZERO
017400         COMPUTE WS-CALC-BODYFAT-AVG ROUNDED =
017500             WS-CALC-BODYFAT-SUM / WS-CALC-BODYFAT-COUNT
017600         MOVE 'Y'                    TO WS-CALC-BODYFAT-PRESENT-SW
017700     ELSE
017800         MOVE ZERO                   TO WS-CALC-BODYFAT-AVG
017900         MOVE 'N'                    TO WS-CALC-BODYFAT-PRESENT-SW
018000     END-IF.
018100     IF WS-CALC-MUSCLE-COUNT > ZERO
018200         COMPUTE WS-CALC-MUSCLE-AVG ROUNDED =
018300             WS-CALC-MUSCLE-SUM / WS-CALC-MUSCLE-COUNT
018400         MOVE 'Y'                    TO WS-CALC-MUSCLE-PRESENT-SW
018500     ELSE
018600         MOVE ZERO                   TO WS-CALC-MUSCLE-AVG
018700         MOVE 'N'                    TO WS-CALC-MUSCLE-PRESENT-SW
018800     END-IF.
018900     MOVE BD-DATE (WS-CALC-I)         TO BD-AVG-DATE (WS-CALC-I).
019000     MOVE WS-CALC-WEIGHT-AVG          TO
019100         BD-AVG-WEIGHT-VAL (WS-CALC-I).
019200     MOVE WS-CALC-BODYFAT-AVG         TO
019300         BD-AVG-BODYFAT-VAL (WS-CALC-I).
019400     MOVE WS-CALC-BODYFAT-PRESENT-SW  TO
019500         BD-AVG-BODYFAT-PRESENT (WS-CALC-I).
019600     MOVE WS-CALC-MUSCLE-AVG          TO
019700         BD-AVG-MUSCLE-VAL (WS-CALC-I).
019800     MOVE WS-CALC-MUSCLE-PRESENT-SW   TO
019900         BD-AVG-MUSCLE-PRESENT (WS-CALC-I).
020000*---------------------------------------------------------------*
020100 2020-SUM-WINDOW-ENTRY.
020200*---------------------------------------------------------------*
020300     ADD BD-WEIGHT (WS-CALC-J)        TO WS-CALC-WEIGHT-SUM.
020400     ADD 1                            TO WS-CALC-COUNT.
020500     IF BD-BODYFAT-IS-PRESENT (WS-CALC-J)
020600         ADD BD-BODYFAT (WS-CALC-J)   TO WS-CALC-BODYFAT-SUM
020700         ADD 1                        TO WS-CALC-BODYFAT-COUNT
020800     END-IF.
020900     IF BD-MUSCLE-IS-PRESENT (WS-CALC-J)
021000         ADD BD-MUSCLE (WS-CALC-J)    TO WS-CALC-MUSCLE-SUM
021100         ADD 1                        TO WS-CALC-MUSCLE-COUNT
021200     END-IF.
021300*---------------------------------------------------------------*
021400*    TIMEFRAME EXTRACTION -- BINARY SEARCH ON A DESCENDING KEY  *
021500*---------------------------------------------------------------*
021600 2400-EXTRACT-TIMEFRAME.
021700*---------------------------------------------------------------*
021800     MOVE BD-DATE (1)                 TO WS-CALC-LATEST-DATE.
021900     MOVE BD-DATE (BD-TABLE-SIZE)      TO WS-CALC-EARLIEST-DATE.
022000     PERFORM 2410-CHECK-RANGE-BOUNDS.
022100     IF NOT WS-CALC-RANGE-IS-DEGENERATE
022200         PERFORM 2420-LOCATE-START-INDEX
022300         PERFORM 2430-LOCATE-END-INDEX
022400         COMPUTE BD-SLICE-RECORD-COUNT =
022500             BD-SLICE-START-INDEX - BD-SLICE-END-INDEX + 1
022600         MOVE BD-DATE (BD-SLICE-START-INDEX) TO
022700             BD-ACTUAL-START-DATE
022800         MOVE BD-DATE (BD-SLICE-END-INDEX)   TO
022900             BD-ACTUAL-END-DATE
023000     END-IF.
023100 2490-EXTRACT-TIMEFRAME-EXIT.
023200     EXIT.
023300*---------------------------------------------------------------*
023400 2410-CHECK-RANGE-BOUNDS.
023500*---------------------------------------------------------------*
023600     MOVE 'N'                         TO WS-CALC-DEGENERATE-SW.
023700     IF BD-REQ-START-DATE > WS-CALC-LATEST-DATE
023800         MOVE 'Y'                     TO WS-CALC-DEGENERATE-SW
023900         MOVE ZERO                    TO BD-SLICE-RECORD-COUNT
024000         MOVE WS-CALC-LATEST-DATE     TO BD-ACTUAL-START-DATE
024100         MOVE WS-CALC-LATEST-DATE     TO BD-ACTUAL-END-DATE
024200         MOVE '4'                     TO BD-PARM-RETURN-CODE
024300     ELSE
024400         IF BD-REQ-END-DATE < WS-CALC-EARLIEST-DATE
024500             MOVE 'Y'                 TO WS-CALC-DEGENERATE-SW
024600             MOVE ZERO                TO BD-SLICE-RECORD-COUNT
024700             MOVE WS-CALC-EARLIEST-DATE TO BD-ACTUAL-START-DATE
024800             MOVE WS-CALC-EARLIEST-DATE TO BD-ACTUAL-END-DATE
024900             MOVE '4'                 TO BD-PARM-RETURN-CODE
025000         END-IF
025100     END-IF.
025110*
025120     IF WS-CALC-RANGE-IS-DEGENERATE                              RDQ-0843
025130         MOVE WS-CALC-EARLIEST-YR     TO WS-CALC-NOTE-EARLIEST-YR
025140         MOVE WS-CALC-LATEST-YR       TO WS-CALC-NOTE-LATEST-YR
025150         DISPLAY WS-CALC-RANGE-NOTE-LINE
025160     END-IF.
025200*---------------------------------------------------------------*
025300 2420-LOCATE-START-INDEX.
025400*---------------------------------------------------------------*
025500     IF BD-REQ-START-DATE >= WS-CALC-EARLIEST-DATE
025600         MOVE BD-REQ-START-DATE       TO WS-CALC-BSEARCH-TARGET
025700         PERFORM 2440-BINARY-SEARCH-FLOOR
025800         MOVE WS-CALC-BSEARCH-RESULT  TO BD-SLICE-START-INDEX
025900     ELSE
026000         MOVE BD-TABLE-SIZE           TO BD-SLICE-START-INDEX
026100     END-IF.
026200*---------------------------------------------------------------*
026300 2430-LOCATE-END-INDEX.
026400*---------------------------------------------------------------*
026500     IF BD-REQ-END-DATE <= WS-CALC-LATEST-DATE
026600         MOVE BD-REQ-END-DATE         TO WS-CALC-BSEARCH-TARGET
026700         PERFORM 2440-BINARY-SEARCH-FLOOR
026800         MOVE WS-CALC-BSEARCH-RESULT  TO BD-SLICE-END-INDEX
026900     ELSE
027000         MOVE 1                       TO BD-SLICE-END-INDEX
027100     END-IF.
027200*---------------------------------------------------------------*
027300*    LEFTMOST INDEX WHERE BD-DATE (I) IS NOT LATER THAN THE     *
027400*    TARGET -- THE TABLE RUNS NEWEST TO OLDEST SO THIS IS THE   *
027500*    CLOSEST DATE NOT EXCEEDING THE TARGET.                     *
027600*---------------------------------------------------------------*
027700 2440-BINARY-SEARCH-FLOOR.
027800*---------------------------------------------------------------*
027900     MOVE 1                           TO WS-CALC-LOW.
028000     MOVE BD-TABLE-SIZE                TO WS-CALC-HIGH.
028100     PERFORM 2450-NARROW-SEARCH-RANGE
028200         UNTIL WS-CALC-LOW >= WS-CALC-HIGH.
028300     MOVE WS-CALC-LOW                  TO WS-CALC-BSEARCH-RESULT.
028400*---------------------------------------------------------------*
028500 2450-NARROW-SEARCH-RANGE.
028600*---------------------------------------------------------------*
028700     COMPUTE WS-CALC-MID = (WS-CALC-LOW + WS-CALC-HIGH) / 2.
028800     IF BD-DATE (WS-CALC-MID) <= WS-CALC-BSEARCH-TARGET
028900         MOVE WS-CALC-MID               TO WS-CALC-HIGH
029000     ELSE
029100         COMPUTE WS-CALC-LOW = WS-CALC-MID + 1
029200     END-IF.
029300*---------------------------------------------------------------*
029400*    WEIGHT BANDPASS                                            *
029500*---------------------------------------------------------------*
029600 2500-WEIGHT-BANDPASS.
029700*---------------------------------------------------------------*
029800     PERFORM 2400-EXTRACT-TIMEFRAME THRU 2490-EXTRACT-TIMEFRAME-EXIT.
029900     IF BD-SLICE-RECORD-COUNT > ZERO
030000         COMPUTE WS-CALC-BAND-LOWER ROUNDED =
030100             (1 - BD-BOUND-FRACTION) * BD-TARGET-VALUE
030200         COMPUTE WS-CALC-BAND-UPPER ROUNDED =
030300             (1 + BD-BOUND-FRACTION) * BD-TARGET-VALUE
030400         MOVE ZERO                    TO WS-CALC-IN-BAND-COUNT
030500         PERFORM 2510-COUNT-WEIGHT-IN-BAND
030600             VARYING WS-CALC-J FROM BD-SLICE-END-INDEX BY 1
030700             UNTIL WS-CALC-J > BD-SLICE-START-INDEX
030800         COMPUTE BD-BANDPASS-FRACTION ROUNDED =
030900             WS-CALC-IN-BAND-COUNT / BD-SLICE-RECORD-COUNT
031000         MOVE WS-CALC-IN-BAND-COUNT   TO BD-BANDPASS-IN-COUNT
031100     ELSE
031200         MOVE ZERO                    TO BD-BANDPASS-FRACTION
031300                                          BD-BANDPASS-IN-COUNT
031400     END-IF.
031500 2590-WEIGHT-BANDPASS-EXIT.
031600     EXIT.
031700*---------------------------------------------------------------*
031800 2510-COUNT-WEIGHT-IN-BAND.
031900*---------------------------------------------------------------*
032000     IF BD-WEIGHT (WS-CALC-J) >= WS-CALC-BAND-LOWER
032100        AND BD-WEIGHT (WS-CALC-J) <= WS-CALC-BAND-UPPER
032200         ADD 1                        TO WS-CALC-IN-BAND-COUNT
032300     END-IF.
032400*---------------------------------------------------------------*
032500*    BODY-FAT BANDPASS -- NO READING COUNTS AS OUT OF BAND      *
032600*---------------------------------------------------------------*
032700 2600-BODYFAT-BANDPASS.
032800*---------------------------------------------------------------*
032900     PERFORM 2400-EXTRACT-TIMEFRAME THRU 2490-EXTRACT-TIMEFRAME-EXIT.
033000     IF BD-SLICE-RECORD-COUNT > ZERO
033100         COMPUTE WS-CALC-BAND-LOWER ROUNDED =
033200             (1 - BD-BOUND-FRACTION) * BD-TARGET-VALUE
033300         COMPUTE WS-CALC-BAND-UPPER ROUNDED =
033400             (1 + BD-BOUND-FRACTION) * BD-TARGET-VALUE
033500         MOVE ZERO                    TO WS-CALC-IN-BAND-COUNT
033600         PERFORM 2610-COUNT-BODYFAT-IN-BAND
033700             VARYING WS-CALC-J FROM BD-SLICE-END-INDEX BY 1
033800             UNTIL WS-CALC-J > BD-SLICE-START-INDEX
033900         COMPUTE BD-BANDPASS-FRACTION ROUNDED =
034000             WS-CALC-IN-BAND-COUNT / BD-SLICE-RECORD-COUNT
034100         MOVE WS-CALC-IN-BAND-COUNT   TO BD-BANDPASS-IN-COUNT
034200     ELSE
034300         MOVE ZERO                    TO BD-BANDPASS-FRACTION
034400                                          BD-BANDPASS-IN-COUNT
034500     END-IF.
034600 2690-BODYFAT-BANDPASS-EXIT.
034700     EXIT.
034800*---------------------------------------------------------------*
034900 2610-COUNT-BODYFAT-IN-BAND.
035000*---------------------------------------------------------------*
035100     IF BD-BODYFAT-IS-PRESENT (WS-CALC-J)
035200        AND BD-BODYFAT (WS-CALC-J) >= WS-CALC-BAND-LOWER
035300        AND BD-BODYFAT (WS-CALC-J) <= WS-CALC-BAND-UPPER
035400         ADD 1                        TO WS-CALC-IN-BAND-COUNT
035500     END-IF.
035600*---------------------------------------------------------------*
035700*    MONTH REPORT -- FIRST/LAST DAY OF MONTH, THEN FALL INTO    *
035800*    THE TIMEFRAME REPORT BELOW.                                *
035900*---------------------------------------------------------------*
036000 2700-MONTH-REPORT.                                               RDQ-0801
036100*---------------------------------------------------------------*
036200     PERFORM 2710-FIRST-LAST-DAY-OF-MONTH.                        RDQ-0801
036300     MOVE BD-REPORT-YEAR              TO WS-CALC-DATE-BUILD-YEAR.
036400     MOVE BD-REPORT-MONTH             TO WS-CALC-DATE-BUILD-MONTH.
036500     MOVE 1                           TO WS-CALC-DATE-BUILD-DAY.
036600     MOVE WS-CALC-DATE-BUILD-NUM      TO BD-REQ-START-DATE.
036700     MOVE WS-CALC-LAST-DAY            TO WS-CALC-DATE-BUILD-DAY.
036800     MOVE WS-CALC-DATE-BUILD-NUM      TO BD-REQ-END-DATE.
036900     PERFORM 2800-TIMEFRAME-REPORT THRU 2890-TIMEFRAME-REPORT-EXIT.
037000 2790-MONTH-REPORT-EXIT.                                          RDQ-0801
037100     EXIT.
037200*---------------------------------------------------------------*
037300 2710-FIRST-LAST-DAY-OF-MONTH.                                    RDQ-0801
037400*---------------------------------------------------------------*
037500     MOVE 31                          TO WS-CALC-LAST-DAY.
037600     EVALUATE BD-REPORT-MONTH
037700         WHEN 4 WHEN 6 WHEN 9 WHEN 11
037800             MOVE 30                  TO WS-CALC-LAST-DAY
037900         WHEN 2
038000             PERFORM 2720-FEBRUARY-DAYS
038100         WHEN OTHER
038200             CONTINUE
038300     END-EVALUATE.
038400*---------------------------------------------------------------*
038500 2720-FEBRUARY-DAYS.                                              RDQ-0801
038600*---------------------------------------------------------------*
038700     MOVE 28                          TO WS-CALC-LAST-DAY.
038800     DIVIDE BD-REPORT-YEAR BY 4 GIVING WS-CALC-DIV-QUOT
038900         REMAINDER WS-CALC-DIV-REM.
039000     IF WS-CALC-EVENLY-DIVISIBLE
039100         MOVE 29                      TO WS-CALC-LAST-DAY
039200         DIVIDE BD-REPORT-YEAR BY 100 GIVING WS-CALC-DIV-QUOT
039300             REMAINDER WS-CALC-DIV-REM
039400         IF WS-CALC-EVENLY-DIVISIBLE
039500             MOVE 28                  TO WS-CALC-LAST-DAY
039600             DIVIDE BD-REPORT-YEAR BY 400 GIVING WS-CALC-DIV-QUOT
039700                 REMAINDER WS-CALC-DIV-REM
039800             IF WS-CALC-EVENLY-DIVISIBLE
039900                 MOVE 29              TO WS-CALC-LAST-DAY
040000             END-IF
040100         END-IF
040200     END-IF.
040300*---------------------------------------------------------------*
040400*    TIMEFRAME REPORT -- MIN/MAX/AVG WEIGHT OVER THE SLICE      *
040500*---------------------------------------------------------------*
040600 2800-TIMEFRAME-REPORT.
040700*---------------------------------------------------------------*
040800     PERFORM 2400-EXTRACT-TIMEFRAME THRU 2490-EXTRACT-TIMEFRAME-EXIT.
040900     IF BD-SLICE-RECORD-COUNT > ZERO
041000         MOVE BD-WEIGHT (BD-SLICE-END-INDEX) TO BD-MIN-WEIGHT
041100         MOVE BD-WEIGHT (BD-SLICE-END-INDEX) TO BD-MAX-WEIGHT
041200         MOVE ZERO                    TO WS-CALC-WEIGHT-SUM
041300         PERFORM 2810-ACCUM-MINMAXAVG
041400             VARYING WS-CALC-J FROM BD-SLICE-END-INDEX BY 1
041500             UNTIL WS-CALC-J > BD-SLICE-START-INDEX
041600         COMPUTE BD-AVG-WEIGHT ROUNDED =
041700             WS-CALC-WEIGHT-SUM / BD-SLICE-RECORD-COUNT
041800     ELSE
041900         MOVE ZERO                    TO BD-MIN-WEIGHT
042000                                          BD-MAX-WEIGHT
042100                                          BD-AVG-WEIGHT
042200     END-IF.
042300 2890-TIMEFRAME-REPORT-EXIT.
042400     EXIT.
042500*---------------------------------------------------------------*
042600 2810-ACCUM-MINMAXAVG.
042700*---------------------------------------------------------------*
042800     ADD BD-WEIGHT (WS-CALC-J)        TO WS-CALC-WEIGHT-SUM.
042900     IF BD-WEIGHT (WS-CALC-J) < BD-MIN-WEIGHT
043000         MOVE BD-WEIGHT (WS-CALC-J)   TO BD-MIN-WEIGHT
043100     END-IF.
043200     IF BD-WEIGHT (WS-CALC-J) > BD-MAX-WEIGHT
043300         MOVE BD-WEIGHT (WS-CALC-J)   TO BD-MAX-WEIGHT
043400     END-IF.
