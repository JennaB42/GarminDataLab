000100*===============================================================*
000200* PROGRAM NAME:    BDSCAN
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/86 ED ACKERMAN     CREATED -- READS THE PAPER-FORM-KEYED
000900*                          WEIGH-IN CARD TRANSCRIPTION FILE AND
001000*                          BUILDS THE IN-MEMORY BODY-DATA TABLE
001100*                          FOR THE PERSONAL HEALTH METRICS BATCH.
001200* 02/11/93 ED ACKERMAN     SECOND READING ON THE SAME CARD NOW
001300*                          REPLACES THE FIRST INSTEAD OF BOTH
001400*                          LOADING -- CLINIC RE-KEYS A BAD SCALE
001500*                          READ AS A FOLLOW-ON LINE, NOT A CORR-
001600*                          ECTION CARD.
001700* 11/29/98 R QUINTERO      Y2K: BD-DATE-VALUE WAS ALREADY FOUR
001800*                          DIGIT YEAR VIA BDDATE -- CONFIRMED NO
001900*                          CHANGE NEEDED, LOGGED FOR AUDIT FILE.
002000* 07/06/20 ED ACKERMAN     SCALE-EXPORT PROJECT -- RETARGETED AT
002100*                          THE PHONE APP'S CSV EXPORT IN PLACE OF
002200*                          THE OLD CARD-TRANSCRIPTION FILE.
002300* 08/14/20 ED ACKERMAN     ADDED SKELETAL-MUSCLE-MASS FIELD.
002400* 09/30/20 R QUINTERO      A DATE LINE WITH NO READING BEHIND IT
002500*                          AT END OF FILE NOW ABENDS THE JOB
002600*                          INSTEAD OF LOADING A ZERO ROW -- BAD
002700*                          EXPORT FILE, NOT A BAD WEIGH-IN.
002750* 02/18/21 RDQ  0837       WS-PENDING-COUNT MOVED OFF THE 01-LEVEL
002760*                          ONTO ITS OWN 77 -- IT IS A PLAIN
002770*                          COUNTER, NOT PART OF ANY RECORD.
002780* 03/04/21 RDQ  0843       A DATE LINE WITH A MONTH BDDATE DOES
002781*                          NOT RECOGNIZE WAS FALLING THROUGH AS
002782*                          AN ORDINARY NON-DATE LINE AND LETTING
002783*                          THE RUN CONTINUE.  BDDATE NOW SIGNALS
002784*                          THE BAD MONTH AS A THIRD VALUE OF THE
002785*                          VALID SWITCH ('F') AND THIS PROGRAM
002786*                          ABENDS THE SAME WAY IT ALREADY DOES
002787*                          FOR A DATE LINE WITH NO READING.
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    BDSCAN.
003100 AUTHOR.        ED ACKERMAN.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  04/02/86.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT WEEK-CSV-FILE   ASSIGN TO WEEKDD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-CSV-FILE-STATUS.
005000     SELECT YEAR-CSV-FILE   ASSIGN TO YEARDD
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CSV-FILE-STATUS.
005300*---------------------------------------------------------------*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*---------------------------------------------------------------*
005700 FD  WEEK-CSV-FILE
005800     RECORDING MODE IS F.
005900 01  WEEK-CSV-RECORD                    PIC X(200).
006000*---------------------------------------------------------------*
006100 FD  YEAR-CSV-FILE
006200     RECORDING MODE IS F.
006300 01  YEAR-CSV-RECORD                    PIC X(200).
006400*---------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600*---------------------------------------------------------------*
006700 01  WS-CSV-FILE-STATUS                 PIC X(02).
006800     88  WS-CSV-FILE-OK                         VALUE '00'.
006900     88  WS-CSV-FILE-EOF                         VALUE '10'.
007000*---------------------------------------------------------------*
007100 01  WS-SCAN-SWITCHES.
007200     05  WS-SCAN-EOF-SW               PIC X(01) VALUE 'N'.
007300         88  WS-SCAN-EOF                        VALUE 'Y'.
007400     05  WS-HAVE-PENDING-DATE-SW      PIC X(01) VALUE 'N'.
007500         88  WS-HAVE-PENDING-DATE               VALUE 'Y'.
007600     05  WS-DATA-CAPTURED-SW          PIC X(01) VALUE 'N'.
007700         88  WS-DATA-CAPTURED                   VALUE 'Y'.
007800     05  FILLER                       PIC X(01).
007900*---------------------------------------------------------------*
008000 01  WS-CSV-LINE                       PIC X(200).
008100*---------------------------------------------------------------*
008200*    WORKING COPY OF THE DATE/READING BLOCK BEING ACCUMULATED   *
008300*---------------------------------------------------------------*
008400 01  WS-PENDING-RECORD.
008500     05  WS-PENDING-DATE               PIC 9(08).
008600     05  WS-PENDING-WEIGHT             PIC S9(03)V9(02).
008700     05  WS-PENDING-BODYFAT            PIC S9(02)V9(01).
008800     05  WS-PENDING-BODYFAT-PRESENT    PIC X(01).
008900     05  WS-PENDING-MUSCLE             PIC S9(03)V9(02).
009000     05  WS-PENDING-MUSCLE-PRESENT     PIC X(01).
009100     05  FILLER                        PIC X(02).
009150 77  WS-PENDING-COUNT                  PIC S9(05) USAGE COMP.  RDQ-0837
009300*---------------------------------------------------------------*
009400*    DATA-LINE FIELD SPLIT -- TIME,WEIGHT,CHANGE,BMI,BODY FAT,  *
009500*    SKELETAL MUSCLE MASS,BONE MASS,BODY WATER                  *
009600*---------------------------------------------------------------*
009700 01  WS-DATA-FIELDS.
009800     05  WS-DF-TIME                    PIC X(12).
009900     05  WS-DF-WEIGHT                  PIC X(12).
010000     05  WS-DF-CHANGE                  PIC X(12).
010100     05  WS-DF-BMI                     PIC X(12).
010200     05  WS-DF-BODYFAT                 PIC X(12).
010300     05  WS-DF-MUSCLE                  PIC X(12).
010400     05  WS-DF-BONEMASS                PIC X(12).
010500     05  WS-DF-WATER                   PIC X(12).
010600     05  FILLER                        PIC X(04).
010700*---------------------------------------------------------------*
010800*    SCRATCH AREA SHARED BY EVERY CALL TO THE NUMERIC PARSER    *
010900*---------------------------------------------------------------*
011000 01  WS-PARSE-WORK.
011100     05  WS-PARSE-RAW-FIELD            PIC X(12).
011200     05  WS-PARSE-DASH-TALLY           PIC S9(03) USAGE COMP.
011300     05  WS-PARSE-TOKEN                PIC X(12).
011400     05  WS-PARSE-INT-RAW              PIC X(03).
011500     05  WS-PARSE-INT-JUST             PIC X(03) JUSTIFIED RIGHT.
011600     05  WS-PARSE-INT-NUM REDEFINES WS-PARSE-INT-JUST
011700                                       PIC 9(03).
011800     05  WS-PARSE-FRAC-RAW             PIC X(02).
011900     05  WS-PARSE-FRAC-NUM REDEFINES WS-PARSE-FRAC-RAW
012000                                       PIC 9(02).
012100     05  WS-PARSE-BUILD.
012200         10  WS-PARSE-BUILD-INT        PIC 9(03).
012300         10  WS-PARSE-BUILD-FRAC       PIC 9(02).
012400     05  WS-PARSE-BUILD-NUM REDEFINES WS-PARSE-BUILD
012500                                       PIC 9(03)V9(02).
012600     05  WS-PARSE-RESULT-VALUE         PIC S9(03)V9(02).
012700     05  WS-PARSE-PRESENT-SW           PIC X(01).
012800         88  WS-PARSE-PRESENT                   VALUE 'Y'.
012900         88  WS-PARSE-ABSENT                     VALUE 'N'.
013000     05  FILLER                        PIC X(01).
013100*---------------------------------------------------------------*
013200*    DATE-LINE RECOGNITION -- PASSED TO/FROM BDDATE             *
013300*---------------------------------------------------------------*
013400 01  WS-BDDATE-PARM.
013500     05  WS-BDDATE-ACTION              PIC X(04) VALUE 'PARS'.
013600     05  WS-BDDATE-INPUT-LINE          PIC X(32).
013700     05  WS-BDDATE-VALUE               PIC 9(08).
013800     05  WS-BDDATE-FORMATTED           PIC X(10).
013900     05  WS-BDDATE-VALID-SW            PIC X(01).
014000         88  WS-BDDATE-IS-VALID                 VALUE 'Y'.
014100         88  WS-BDDATE-IS-INVALID                VALUE 'N'.
014150         88  WS-BDDATE-BAD-MONTH                 VALUE 'F'.       RDQ-0843
014200     05  FILLER                        PIC X(05).
014300*---------------------------------------------------------------*
014400 01  WS-FATAL-ERROR-LINE.
014500     05  FILLER   PIC X(43) VALUE
014600         '*** BDSCAN - DATE LINE AT EOF WITH NO '.
014700     05  FILLER   PIC X(17) VALUE 'READING BEHIND IT'.
014800     05  FILLER   PIC X(05) VALUE ' ****'.
014850*---------------------------------------------------------------*
014860*    A DATE LINE THAT IS QUOTE/COMMA/YEAR-SHAPED BUT NAMES A      *
014870*    MONTH BDDATE DOES NOT RECOGNIZE IS A BAD EXPORT FILE, NOT    *
014880*    AN ORDINARY DATA LINE -- BDDATE ALREADY DISPLAYED ITS OWN    *
014890*    BAD-MONTH LINE; THIS ONE JUST SAYS THE JOB IS ABENDING.      *
014900 01  WS-BAD-MONTH-FATAL-LINE.                                     RDQ-0843
014910     05  FILLER   PIC X(38) VALUE
014920         '*** BDSCAN - BDDATE REPORTED A BAD '.
014930     05  FILLER   PIC X(22) VALUE 'MONTH -- JOB ABENDED '.
014940     05  FILLER   PIC X(05) VALUE '****'.
014950*---------------------------------------------------------------*
015000 LINKAGE SECTION.
015100*---------------------------------------------------------------*
015200 01  BD-SCAN-PARM.
015300     05  BD-SCAN-WHICH-FILE            PIC X(04).
015400         88  BD-SCAN-WEEK-FILE                  VALUE 'WEEK'.
015500         88  BD-SCAN-YEAR-FILE                  VALUE 'YEAR'.
015600     05  BD-SCAN-RETURN-CODE           PIC X(01) VALUE '0'.
015700         88  BD-SCAN-OK                         VALUE '0'.
015800         88  BD-SCAN-FATAL-ERROR                VALUE '8'.
015900     05  FILLER                        PIC X(03).
016000     COPY BDTBL.
016100*===============================================================*
016200 PROCEDURE DIVISION USING BD-SCAN-PARM, BD-TABLE-CONTROL,
016300                           BD-TABLE.
016400*---------------------------------------------------------------*
016500 0000-MAIN-ROUTINE.
016600*---------------------------------------------------------------*
016700     MOVE '0'                        TO BD-SCAN-RETURN-CODE.
016800     MOVE ZERO                       TO BD-TABLE-SIZE.
016900     MOVE 'N'                        TO WS-SCAN-EOF-SW
017000                                         WS-HAVE-PENDING-DATE-SW
017100                                         WS-DATA-CAPTURED-SW.
017200     PERFORM 1000-OPEN-FILE.
017300     IF BD-SCAN-OK
017400         PERFORM 1100-SKIP-HEADING-LINE
017500         PERFORM 2000-READ-AND-EDIT-LINE
017600             UNTIL WS-SCAN-EOF
017700                OR BD-SCAN-FATAL-ERROR
017800         IF NOT BD-SCAN-FATAL-ERROR
017900             PERFORM 2900-FLUSH-AT-EOF
018000         END-IF
018100         PERFORM 3000-CLOSE-FILE
018200     END-IF.
018300     GOBACK.
018400*---------------------------------------------------------------*
018500 1000-OPEN-FILE.
018600*---------------------------------------------------------------*
018700     EVALUATE TRUE
018800         WHEN BD-SCAN-WEEK-FILE
018900             OPEN INPUT WEEK-CSV-FILE
019000         WHEN BD-SCAN-YEAR-FILE
019100             OPEN INPUT YEAR-CSV-FILE
019200         WHEN OTHER
019300             MOVE '8'                TO BD-SCAN-RETURN-CODE
019400     END-EVALUATE.
019500     IF NOT WS-CSV-FILE-OK
019600         MOVE '8'                    TO BD-SCAN-RETURN-CODE
019700     END-IF.
019800*---------------------------------------------------------------*
019900 1100-SKIP-HEADING-LINE.
020000*---------------------------------------------------------------*
020100     PERFORM 2100-READ-NEXT-LINE.
020200*---------------------------------------------------------------*
020300 2000-READ-AND-EDIT-LINE.
020400*---------------------------------------------------------------*
020500     PERFORM 2100-READ-NEXT-LINE.
020600     IF NOT WS-SCAN-EOF
020700         MOVE WS-CSV-LINE (1:32)      TO WS-BDDATE-INPUT-LINE
020800         MOVE 'PARS'                  TO WS-BDDATE-ACTION
020900         CALL 'BDDATE' USING WS-BDDATE-PARM
020950         EVALUATE TRUE                                            RDQ-0843
020960             WHEN WS-BDDATE-IS-VALID                              RDQ-0843
021000                 PERFORM 2300-START-NEW-DATE-BLOCK
021010             WHEN WS-BDDATE-BAD-MONTH                             RDQ-0843
021020                 PERFORM 9910-SCAN-BAD-MONTH-ERROR                RDQ-0843
021030             WHEN OTHER                                           RDQ-0843
021300                 IF WS-HAVE-PENDING-DATE
021400                     PERFORM 2400-EDIT-DATA-LINE
021500                 END-IF
021600         END-EVALUATE                                             RDQ-0843
021700     END-IF.
021800*---------------------------------------------------------------*
021900 2100-READ-NEXT-LINE.
022000*---------------------------------------------------------------*
022100     EVALUATE TRUE
022200         WHEN BD-SCAN-WEEK-FILE
022300             READ WEEK-CSV-FILE INTO WS-CSV-LINE
022400         WHEN BD-SCAN-YEAR-FILE
022500             READ YEAR-CSV-FILE INTO WS-CSV-LINE
022600     END-EVALUATE.
022700     IF WS-CSV-FILE-EOF
022800         MOVE 'Y'                     TO WS-SCAN-EOF-SW
022900     END-IF.
023000*---------------------------------------------------------------*
023100 2300-START-NEW-DATE-BLOCK.
023200*---------------------------------------------------------------*
023300     IF WS-HAVE-PENDING-DATE AND WS-DATA-CAPTURED
023400         PERFORM 2700-APPEND-PENDING-TO-TABLE
023500     END-IF.
023600     MOVE WS-BDDATE-VALUE             TO WS-PENDING-DATE.
023700     MOVE ZERO                        TO WS-PENDING-WEIGHT
023800                                          WS-PENDING-BODYFAT
023900                                          WS-PENDING-MUSCLE.
024000     MOVE 'N'                         TO WS-PENDING-BODYFAT-PRESENT
024100                                          WS-PENDING-MUSCLE-PRESENT.
024200     MOVE 'Y'                         TO WS-HAVE-PENDING-DATE-SW.
024300     MOVE 'N'                         TO WS-DATA-CAPTURED-SW.
024400*---------------------------------------------------------------*
024500 2400-EDIT-DATA-LINE.
024600*---------------------------------------------------------------*
024700     MOVE SPACES                      TO WS-DATA-FIELDS.
024800     UNSTRING WS-CSV-LINE DELIMITED BY ','
024900         INTO WS-DF-TIME, WS-DF-WEIGHT, WS-DF-CHANGE, WS-DF-BMI,
025000              WS-DF-BODYFAT, WS-DF-MUSCLE, WS-DF-BONEMASS,
025100              WS-DF-WATER.
025200*
025300     MOVE WS-DF-WEIGHT                TO WS-PARSE-RAW-FIELD.
025400     PERFORM 2250-PARSE-NUMERIC-FIELD.
025500     MOVE WS-PARSE-RESULT-VALUE        TO WS-PENDING-WEIGHT.
025600*
025700     MOVE WS-DF-BODYFAT               TO WS-PARSE-RAW-FIELD.
025800     PERFORM 2250-PARSE-NUMERIC-FIELD.
025900     MOVE WS-PARSE-RESULT-VALUE        TO WS-PENDING-BODYFAT.
026000     MOVE WS-PARSE-PRESENT-SW          TO WS-PENDING-BODYFAT-PRESENT.
026100*
026200     MOVE WS-DF-MUSCLE                TO WS-PARSE-RAW-FIELD.
026300     PERFORM 2250-PARSE-NUMERIC-FIELD.
026400     MOVE WS-PARSE-RESULT-VALUE        TO WS-PENDING-MUSCLE.
026500     MOVE WS-PARSE-PRESENT-SW          TO WS-PENDING-MUSCLE-PRESENT.
026600*
026700     MOVE 'Y'                         TO WS-DATA-CAPTURED-SW.
026800*---------------------------------------------------------------*
026900*    SCRATCH NUMERIC PARSE -- RAW FIELD IN, VALUE/PRESENT OUT.  *
027000*    "--" OR ANYTHING NON-NUMERIC MEANS THE READING IS ABSENT.  *
027100*---------------------------------------------------------------*
027200 2250-PARSE-NUMERIC-FIELD.
027300*---------------------------------------------------------------*
027400     MOVE ZERO                        TO WS-PARSE-RESULT-VALUE.
027500     MOVE 'Y'                         TO WS-PARSE-PRESENT-SW.
027600     MOVE ZERO                        TO WS-PARSE-DASH-TALLY.
027700     INSPECT WS-PARSE-RAW-FIELD TALLYING WS-PARSE-DASH-TALLY
027800         FOR ALL '--'.
027900     IF WS-PARSE-DASH-TALLY > ZERO
028000         MOVE 'N'                     TO WS-PARSE-PRESENT-SW
028100     ELSE
028200         MOVE SPACES                  TO WS-PARSE-TOKEN
028300         UNSTRING WS-PARSE-RAW-FIELD DELIMITED BY SPACE
028400             INTO WS-PARSE-TOKEN
028500         MOVE SPACES                  TO WS-PARSE-INT-RAW
028600                                          WS-PARSE-FRAC-RAW
028700         UNSTRING WS-PARSE-TOKEN DELIMITED BY '.'
028800             INTO WS-PARSE-INT-RAW, WS-PARSE-FRAC-RAW
028900         MOVE WS-PARSE-INT-RAW         TO WS-PARSE-INT-JUST
029000         INSPECT WS-PARSE-INT-JUST REPLACING LEADING
029100             SPACE BY ZERO
029200         INSPECT WS-PARSE-FRAC-RAW REPLACING TRAILING
029300             SPACE BY ZERO
029400         IF WS-PARSE-INT-JUST NOT NUMERIC
029500            OR WS-PARSE-FRAC-RAW NOT NUMERIC
029600             MOVE 'N'                 TO WS-PARSE-PRESENT-SW
029700         ELSE
029800             MOVE WS-PARSE-INT-NUM     TO WS-PARSE-BUILD-INT
029900             MOVE WS-PARSE-FRAC-NUM    TO WS-PARSE-BUILD-FRAC
030000             MOVE WS-PARSE-BUILD-NUM   TO WS-PARSE-RESULT-VALUE
030100         END-IF
030200     END-IF.
030300*---------------------------------------------------------------*
030400 2700-APPEND-PENDING-TO-TABLE.
030500*---------------------------------------------------------------*
030600     IF BD-TABLE-SIZE < 400
030700         ADD 1                        TO BD-TABLE-SIZE
030800         MOVE WS-PENDING-DATE          TO
030900             BD-DATE (BD-TABLE-SIZE)
031000         MOVE WS-PENDING-WEIGHT        TO
031100             BD-WEIGHT (BD-TABLE-SIZE)
031200         MOVE WS-PENDING-BODYFAT       TO
031300             BD-BODYFAT (BD-TABLE-SIZE)
031400         MOVE WS-PENDING-BODYFAT-PRESENT TO
031500             BD-BODYFAT-PRESENT (BD-TABLE-SIZE)
031600         MOVE WS-PENDING-MUSCLE        TO
031700             BD-MUSCLE (BD-TABLE-SIZE)
031800         MOVE WS-PENDING-MUSCLE-PRESENT  TO
031900             BD-MUSCLE-PRESENT (BD-TABLE-SIZE)
032000     END-IF.
032100*---------------------------------------------------------------*
032200 2900-FLUSH-AT-EOF.                                               RDQ-0778
032300*---------------------------------------------------------------*
032400     IF WS-HAVE-PENDING-DATE
032500         IF WS-DATA-CAPTURED
032600             PERFORM 2700-APPEND-PENDING-TO-TABLE
032700         ELSE
032800             PERFORM 9900-SCAN-ERROR                              RDQ-0778
032900         END-IF
033000     END-IF.
033100*---------------------------------------------------------------*
033200 3000-CLOSE-FILE.
033300*---------------------------------------------------------------*
033400     EVALUATE TRUE
033500         WHEN BD-SCAN-WEEK-FILE
033600             CLOSE WEEK-CSV-FILE
033700         WHEN BD-SCAN-YEAR-FILE
033800             CLOSE YEAR-CSV-FILE
033900     END-EVALUATE.
034000*---------------------------------------------------------------*
034100 9900-SCAN-ERROR.                                                 RDQ-0778
034200*---------------------------------------------------------------*
034300     DISPLAY WS-FATAL-ERROR-LINE.                                 RDQ-0778
034400     MOVE '8'                         TO BD-SCAN-RETURN-CODE.     RDQ-0778
034450*---------------------------------------------------------------*
034460 9910-SCAN-BAD-MONTH-ERROR.                                       RDQ-0843
034470*---------------------------------------------------------------*
034480     DISPLAY WS-BAD-MONTH-FATAL-LINE.                             RDQ-0843
034490     MOVE '8'                         TO BD-SCAN-RETURN-CODE.     RDQ-0843
