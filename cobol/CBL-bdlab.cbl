000100*===============================================================*
000200* PROGRAM NAME:    BDLAB
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/23/90 ED ACKERMAN     CREATED -- MAIN-PARAGRAPH DRIVER FOR
000900*                          THE PERSONAL HEALTH METRICS WEEKLY
001000*                          PRINTOUT, SAME SHAPE AS THE OLD
001100*                          CARD-BATCH POSTING DRIVER.
001200* 11/29/98 R QUINTERO      Y2K: DRIVER CARRIES NO DATES OF ITS
001300*                          OWN -- CONFIRMED NO CHANGE NEEDED,
001400*                          LOGGED FOR AUDIT FILE.
001500* 07/09/20 ED ACKERMAN     SCALE-EXPORT PROJECT -- REWORKED TO
001600*                          DRIVE BDSCAN/BDCALC/BDRPT AGAINST THE
001700*                          PHONE APP'S WEEK AND YEAR EXPORT FILES
001800*                          INSTEAD OF THE OLD CARD DECK.
001900* 08/21/20 ED ACKERMAN     ADDED THE WEIGHT AND BODY-FAT BANDPASS
002000*                          STEPS (WEEK FILE, THEN YEAR FILE).
002100* 01/11/21 RDQ  0801       ADDED THE MONTH-REPORT STEP.
002200* 01/25/21 RDQ  0804       ADDED THE FINAL CLOS CALL TO BDRPT SO
002300*                          THE PRINT FILE GETS CLOSED AFTER THE
002400*                          LAST REPORT LINE OF THE RUN.
002450* 02/18/21 RDQ  0837       ADDED WS-LAB-LOAD-COUNT TO TRACK HOW
002460*                          MANY TIMES A STEP RELOADS THE WEEK OR
002470*                          YEAR TABLE IN ONE RUN.
002480* 03/04/21 RDQ  0843       PULLED THE BANDPASS/TIMEFRAME DATE
002482*                          RANGE AND THE MONTH-REPORT PERIOD OFF
002484*                          THREE SEPARATE SETS OF LITERAL MOVES
002486*                          ONTO NAMED CONSTANTS -- ONE PLACE TO
002488*                          CHANGE THE RUN'S DATE RANGE NOW.  ALSO
002490*                          ADDED A TRACE LINE AT THE TOP OF THE
002492*                          MONTH-REPORT STEP.
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    BDLAB.
002800 AUTHOR.        ED ACKERMAN.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  02/23/90.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500*    LINKAGE AREA FOR THE CALL TO BDSCAN                        *
004600*---------------------------------------------------------------*
004700 01  WS-SCAN-PARM.
004800     05  WS-SCAN-WHICH-FILE           PIC X(04).
004900         88  WS-SCAN-WEEK-FILE                VALUE 'WEEK'.
005000         88  WS-SCAN-YEAR-FILE                VALUE 'YEAR'.
005100     05  WS-SCAN-RETURN-CODE          PIC X(01) VALUE '0'.
005200         88  WS-SCAN-OK                        VALUE '0'.
005300         88  WS-SCAN-FATAL-ERROR              VALUE '8'.
005350     05  FILLER                       PIC X(03).
005400     05  FILLER                       PIC X(03).
005500*---------------------------------------------------------------*
005600*    THE TABLE, THE AVERAGE TABLE AND THE PARM BLOCK ARE ALL    *
005700*    OWNED HERE AND PASSED BY REFERENCE TO BDSCAN/BDCALC/BDRPT  *
005800*    -- ONE TABLE, RELOADED WITH WHICHEVER FILE THE CURRENT     *
005900*    STEP NEEDS.                                                *
006000*---------------------------------------------------------------*
006100 COPY BDTBL.
006200 COPY BDPARM.
006250*---------------------------------------------------------------*
006270*    COUNTS HOW MANY TIMES THIS RUN RELOADED THE WEEK OR YEAR    *
006280*    TABLE -- EACH BANDPASS/REPORT STEP RELOADS ON ITS OWN, SO   *
006290*    THIS IS THE FIRST THING WE CHECK WHEN A RUN TAKES LONGER    *
006295*    THAN THE OPERATOR EXPECTS.                                 *
006297 77  WS-LAB-LOAD-COUNT             PIC S9(03) USAGE COMP         RDQ-0837
006298                                   VALUE ZERO.
006300*---------------------------------------------------------------*
006400 01  WS-LAB-FATAL-ERROR-LINE.
006500     05  FILLER   PIC X(38) VALUE
006600         '*** BDLAB - BDSCAN RETURNED FATAL ON '.
006700     05  EL-WHICH-FILE                PIC X(04).
006800     05  FILLER   PIC X(05) VALUE ' ****'.
006900     05  FILLER                       PIC X(85).
006910*---------------------------------------------------------------*
006911*    REQUESTED-RANGE CONSTANTS FOR THE BANDPASS AND TIMEFRAME     RDQ-0843
006912*    STEPS -- ONE PLACE TO CHANGE THE DATE RANGE INSTEAD OF THE   RDQ-0843
006913*    THREE LITERAL MOVES THIS USED TO BE.  REDEFINES GIVES THE    RDQ-0843
006914*    8-DIGIT VIEW BDCALC'S BD-REQ-START-DATE/END-DATE WANT.       RDQ-0843
006915 01  WS-LAB-REQ-START-DATE.                                       RDQ-0843
006916     05  WS-LAB-REQ-START-YR          PIC 9(04) VALUE 2020.
006917     05  WS-LAB-REQ-START-MO          PIC 9(02) VALUE 06.
006918     05  WS-LAB-REQ-START-DA          PIC 9(02) VALUE 29.
006919     05  FILLER                       PIC X(02).
006921 01  WS-LAB-REQ-START-NUM REDEFINES WS-LAB-REQ-START-DATE         RDQ-0843
006922                                     PIC 9(08).
006923*---------------------------------------------------------------*
006924 01  WS-LAB-REQ-END-DATE.                                         RDQ-0843
006925     05  WS-LAB-REQ-END-YR            PIC 9(04) VALUE 2020.
006926     05  WS-LAB-REQ-END-MO            PIC 9(02) VALUE 09.
006927     05  WS-LAB-REQ-END-DA            PIC 9(02) VALUE 02.
006928     05  FILLER                       PIC X(02).
006929 01  WS-LAB-REQ-END-NUM REDEFINES WS-LAB-REQ-END-DATE             RDQ-0843
006931                                     PIC 9(08).
006932*---------------------------------------------------------------*
006933*    MONTH-REPORT PERIOD CONSTANT -- SAME IDEA, ONE PLACE TO      RDQ-0843
006934*    CHANGE THE REPORT MONTH INSTEAD OF TWO LITERAL MOVES.        RDQ-0843
006935 01  WS-LAB-REPORT-PERIOD.                                        RDQ-0843
006936     05  WS-LAB-REPORT-MONTH          PIC 9(02) VALUE 07.
006937     05  WS-LAB-REPORT-YEAR           PIC 9(04) VALUE 2020.
006938     05  FILLER                       PIC X(02).
006939 01  WS-LAB-REPORT-PERIOD-NUM REDEFINES WS-LAB-REPORT-PERIOD      RDQ-0843
006941                                     PIC 9(06).
006942*---------------------------------------------------------------*
006943 01  WS-LAB-PERIOD-TRACE-LINE.                                    RDQ-0843
006944     05  FILLER   PIC X(22) VALUE '*** BDLAB - MONTH RPT '.
006945     05  WS-LAB-PERIOD-TRACE-TEXT     PIC 9(06).
006946     05  FILLER   PIC X(04) VALUE ' ***'.
006947*===============================================================*
007100 PROCEDURE DIVISION.
007200*---------------------------------------------------------------*
007300 0000-MAIN-PROCESSING.
007400*---------------------------------------------------------------*
007500     PERFORM 2000-RUN-ROLLING-AVERAGES.
007600     PERFORM 3000-RUN-WEIGHT-BANDPASS.
007700     PERFORM 4000-RUN-BODYFAT-BANDPASS.
007800     PERFORM 5000-RUN-MONTH-REPORT.
007900     PERFORM 6000-RUN-TIMEFRAME-REPORT.
008000     PERFORM 9000-CLOSE-REPORT.                                   RDQ-0804
008100     GOBACK.
008200*---------------------------------------------------------------*
008300 1000-LOAD-WEEK-TABLE.
008400*---------------------------------------------------------------*
008500     MOVE 'WEEK'                     TO WS-SCAN-WHICH-FILE.
008550     ADD 1                           TO WS-LAB-LOAD-COUNT.      RDQ-0837
008600     CALL 'BDSCAN' USING WS-SCAN-PARM, BD-TABLE-CONTROL, BD-TABLE.
008700     IF WS-SCAN-FATAL-ERROR
008800         MOVE WS-SCAN-WHICH-FILE     TO EL-WHICH-FILE
008900         DISPLAY WS-LAB-FATAL-ERROR-LINE
009000         GOBACK
009100     END-IF.
009200*---------------------------------------------------------------*
009300 1100-LOAD-YEAR-TABLE.
009400*---------------------------------------------------------------*
009500     MOVE 'YEAR'                     TO WS-SCAN-WHICH-FILE.
009550     ADD 1                           TO WS-LAB-LOAD-COUNT.      RDQ-0837
009600     CALL 'BDSCAN' USING WS-SCAN-PARM, BD-TABLE-CONTROL, BD-TABLE.
009700     IF WS-SCAN-FATAL-ERROR
009800         MOVE WS-SCAN-WHICH-FILE     TO EL-WHICH-FILE
009900         DISPLAY WS-LAB-FATAL-ERROR-LINE
010000         GOBACK
010100     END-IF.
010200*---------------------------------------------------------------*
010300*    STEPS 1-2 -- ROLLING AVERAGE, WINDOW 1 THEN WINDOW 7, THE  *
010400*    FIRST FOUR ROWS OF EACH, AGAINST THE YEAR FILE.            *
010500*---------------------------------------------------------------*
010600 2000-RUN-ROLLING-AVERAGES.
010700*---------------------------------------------------------------*
010800     PERFORM 1100-LOAD-YEAR-TABLE.
010900*
011000     MOVE 'ROLL'                     TO BD-CALC-ACTION.
011100     MOVE 1                          TO BD-WINDOW-SIZE.
011200     MOVE 4                          TO BD-DISPLAY-LIMIT.
011300     CALL 'BDCALC' USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
011400         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
011500     CALL 'BDRPT'  USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
011600         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
011700*
011800     MOVE 'ROLL'                     TO BD-CALC-ACTION.
011900     MOVE 7                          TO BD-WINDOW-SIZE.
012000     MOVE 4                          TO BD-DISPLAY-LIMIT.
012100     CALL 'BDCALC' USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
012200         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
012300     CALL 'BDRPT'  USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
012400         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
012500*---------------------------------------------------------------*
012600*    STEP 3 -- WEIGHT BANDPASS AROUND 145.00 LBS, BOUND 0.5%,   *
012700*    2020-06-29 TO 2020-09-02, WEEK FILE THEN YEAR FILE.        *
012800*---------------------------------------------------------------*
012900 3000-RUN-WEIGHT-BANDPASS.
013000*---------------------------------------------------------------*
013100     PERFORM 1000-LOAD-WEEK-TABLE.
013200     PERFORM 3100-CALC-AND-PRINT-WEIGHT-BANDPASS.
013300     PERFORM 1100-LOAD-YEAR-TABLE.
013400     PERFORM 3100-CALC-AND-PRINT-WEIGHT-BANDPASS.
013500*---------------------------------------------------------------*
013600 3100-CALC-AND-PRINT-WEIGHT-BANDPASS.
013700*---------------------------------------------------------------*
013800     MOVE 'WTBP'                     TO BD-CALC-ACTION.
013900     MOVE 145.00                     TO BD-TARGET-VALUE.
014000     MOVE .005                       TO BD-BOUND-FRACTION.
014100     MOVE WS-LAB-REQ-START-NUM       TO BD-REQ-START-DATE.        RDQ-0843
014200     MOVE WS-LAB-REQ-END-NUM         TO BD-REQ-END-DATE.          RDQ-0843
014300     CALL 'BDCALC' USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
014400         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
014500     CALL 'BDRPT'  USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
014600         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
014700*---------------------------------------------------------------*
014800*    STEP 4 -- BODY-FAT BANDPASS AROUND 31.0%, BOUND 0.5%, SAME *
014900*    RANGE, WEEK FILE THEN YEAR FILE.                           *
015000*---------------------------------------------------------------*
015100 4000-RUN-BODYFAT-BANDPASS.
015200*---------------------------------------------------------------*
015300     PERFORM 1000-LOAD-WEEK-TABLE.
015400     PERFORM 4100-CALC-AND-PRINT-BODYFAT-BANDPASS.
015500     PERFORM 1100-LOAD-YEAR-TABLE.
015600     PERFORM 4100-CALC-AND-PRINT-BODYFAT-BANDPASS.
015700*---------------------------------------------------------------*
015800 4100-CALC-AND-PRINT-BODYFAT-BANDPASS.
015900*---------------------------------------------------------------*
016000     MOVE 'FTBP'                     TO BD-CALC-ACTION.
016100     MOVE 31.0                       TO BD-TARGET-VALUE.
016200     MOVE .005                       TO BD-BOUND-FRACTION.
016300     MOVE WS-LAB-REQ-START-NUM       TO BD-REQ-START-DATE.        RDQ-0843
016400     MOVE WS-LAB-REQ-END-NUM         TO BD-REQ-END-DATE.          RDQ-0843
016500     CALL 'BDCALC' USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
016600         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
016700     CALL 'BDRPT'  USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
016800         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
016900*---------------------------------------------------------------*
017000*    STEP 5 -- MONTH REPORT, JULY 2020, YEAR FILE.              *
017100*---------------------------------------------------------------*
017200 5000-RUN-MONTH-REPORT.
017300*---------------------------------------------------------------*
017400     PERFORM 1100-LOAD-YEAR-TABLE.
017450     MOVE WS-LAB-REPORT-PERIOD-NUM   TO WS-LAB-PERIOD-TRACE-TEXT. RDQ-0843
017460     DISPLAY WS-LAB-PERIOD-TRACE-LINE.                            RDQ-0843
017500     MOVE 'MNTH'                     TO BD-CALC-ACTION.
017600     MOVE WS-LAB-REPORT-MONTH        TO BD-REPORT-MONTH.          RDQ-0843
017700     MOVE WS-LAB-REPORT-YEAR         TO BD-REPORT-YEAR.           RDQ-0843
017800     CALL 'BDCALC' USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
017900         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
018000     CALL 'BDRPT'  USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
018100         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
018200*---------------------------------------------------------------*
018300*    STEP 6 -- TIMEFRAME REPORT, 2020-06-29 TO 2020-09-02,      *
018400*    WEEK FILE.                                                 *
018500*---------------------------------------------------------------*
018600 6000-RUN-TIMEFRAME-REPORT.
018700*---------------------------------------------------------------*
018800     PERFORM 1000-LOAD-WEEK-TABLE.
018900     MOVE 'TFRP'                     TO BD-CALC-ACTION.
019000     MOVE WS-LAB-REQ-START-NUM       TO BD-REQ-START-DATE.        RDQ-0843
019100     MOVE WS-LAB-REQ-END-NUM         TO BD-REQ-END-DATE.          RDQ-0843
019200     CALL 'BDCALC' USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
019300         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
019400     CALL 'BDRPT'  USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
019500         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
019600*---------------------------------------------------------------*
019700 9000-CLOSE-REPORT.                                               RDQ-0804
019800*---------------------------------------------------------------*
019900     MOVE 'CLOS'                     TO BD-CALC-ACTION.           RDQ-0804
020000     CALL 'BDRPT'  USING BD-PARM-BLOCK, BD-TABLE-CONTROL,
020100         BD-TABLE, BD-AVG-TABLE-CONTROL, BD-AVG-TABLE.
